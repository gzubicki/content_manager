000100*****************************************************************
000200* ZPUBMDC  --  MEDIA cache record, publishing batch system.     *
000300* One entry per cached media attachment belonging to a post.    *
000400* Used only by ZPUB001 housekeeping (H3) -- kept as its own     *
000500* member, the same way ZPUBCHC/ZPUBPOC are kept as theirs, in    *
000600* case a future program needs the layout without pulling in the *
000700* post record.                                                  *
000800*                                                                *
000900* Date       UserID    Description                              *
001000* ---------- --------  ---------------------------------------- *
001100* 2021-11-20 RKF       Original layout, ticket PUB-1177.         *
001200* 2023-01-09 THN       Added MD-EXPIRES-AT-PARTS REDEFINES to    *
001300*                      match the post-record pattern, ticket     *
001400*                      PUB-1287.                                 *
001500*****************************************************************
001600
001700 01  MD-RECORD.
001800     02  MD-ID               PIC 9(09).
001900     02  MD-POST-ID          PIC 9(09).
002000     02  MD-TYPE             PIC X(05).
002100         88  MD-IS-PHOTO             VALUE 'photo'.
002200         88  MD-IS-VIDEO             VALUE 'video'.
002300         88  MD-IS-DOC               VALUE 'doc'.
002400     02  MD-ORDER            PIC 9(03).
002500     02  MD-CACHE-PATH       PIC X(80).
002600     02  MD-EXPIRES-AT       PIC 9(14).
002700     02  FILLER              PIC X(20).
002800*                            MD-RECORD IS 120 + 20 = 140 BYTES.
002900
003000 01  MD-EXPIRES-AT-PARTS REDEFINES MD-EXPIRES-AT.
003100     02  MD-EXPIRES-AT-YMD   PIC 9(08).
003200     02  MD-EXPIRES-AT-HMS   PIC 9(06).
