000100*****************************************************************
000200* ZPUBCHC  --  CHANNEL master record, publishing batch system.  *
000300* One entry per configured publishing channel.  Shared by       *
000400* ZPUB000 (draft replenishment) and ZPUB001 (slotting,          *
000500* publish-due, housekeeping) -- COPY this member, do not        *
000600* duplicate the layout in either program.                       *
000700*                                                                *
000800* Date       UserID    Description                              *
000900* ---------- --------  ---------------------------------------- *
001000* 2015-03-11 RLJ       Original cache-record layout (ZECSZFC).  *
001100* 2021-06-02 RKF       Reworked as the publishing-channel master *
001200*                      record for the ZPUB suite.  Ticket        *
001300*                      PUB-1140.                                 *
001400* 2023-01-09 THN       Added slot-window fields, ticket PUB-1287.*
001500*****************************************************************
001600
001700 01  CH-RECORD.
001800     02  CH-ID               PIC 9(06).
001900     02  CH-NAME             PIC X(30).
002000     02  CH-SLUG             PIC X(20).
002100     02  CH-LIMITS.
002200         03  CH-MAX-CHARS    PIC 9(05).
002300         03  CH-EMOJI-MIN    PIC 9(02).
002400         03  CH-EMOJI-MAX    PIC 9(02).
002500     02  CH-DRAFT-TARGET     PIC 9(03).
002600     02  CH-DRAFT-TTL-DAYS   PIC 9(03).
002700     02  CH-SLOT-WINDOW.
002800         03  CH-SLOT-STEP-MIN  PIC 9(03).
002900         03  CH-SLOT-START-HH  PIC 9(02).
003000         03  CH-SLOT-END-HH    PIC 9(02).
003100         03  CH-SLOT-END-MM    PIC 9(02).
003200     02  FILLER              PIC X(20).
003300*                            CH-RECORD IS 80 + 20 = 100 BYTES.
003400
003500* Alternate view used by ZPUB001 when it checks whether a
003600* channel's slot window changed between runs -- the four window
003700* sub-fields compared as one 9-digit number instead of four.
003800 01  CH-SLOT-WINDOW-NUM REDEFINES CH-SLOT-WINDOW PIC 9(09).
