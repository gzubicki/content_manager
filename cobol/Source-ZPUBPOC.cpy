000100*****************************************************************
000200* ZPUBPOC  --  POST record, publishing batch system.            *
000300* One entry per post; carries it through DRAFT, APPROVED,       *
000400* SCHEDULED, PUBLISHING, PUBLISHED or REJECTED.  Shared by       *
000500* ZPUB000 and ZPUB001 -- COPY this member, do not duplicate.     *
000600*                                                                *
000700* Date       UserID    Description                              *
000800* ---------- --------  ---------------------------------------- *
000900* 2021-06-02 RKF       Original layout, ticket PUB-1140.         *
001000* 2021-11-20 RKF       Added PO-PUB-STATUS/PO-PUB-REASON audit   *
001100*                      pair, ticket PUB-1177.                    *
001200* 2023-01-09 THN       Split PO-xxx-AT timestamps into YMD/HMS   *
001300*                      REDEFINES for the date-arithmetic used by *
001400*                      housekeeping, ticket PUB-1287.             *
001500*****************************************************************
001600
001700 01  PO-RECORD.
001800     02  PO-ID               PIC 9(09).
001900     02  PO-CHANNEL-ID       PIC 9(06).
002000     02  PO-STATUS           PIC X(10).
002100         88  PO-IS-DRAFT             VALUE 'DRAFT'.
002200         88  PO-IS-APPROVED          VALUE 'APPROVED'.
002300         88  PO-IS-SCHEDULED         VALUE 'SCHEDULED'.
002400         88  PO-IS-PUBLISHING        VALUE 'PUBLISHING'.
002500         88  PO-IS-PUBLISHED         VALUE 'PUBLISHED'.
002600         88  PO-IS-REJECTED          VALUE 'REJECTED'.
002700     02  PO-SCHED-MODE       PIC X(06).
002800         88  PO-MODE-AUTO            VALUE 'AUTO'.
002900         88  PO-MODE-MANUAL          VALUE 'MANUAL'.
003000     02  PO-SCHEDULED-AT     PIC 9(14).
003100     02  PO-CREATED-AT       PIC 9(14).
003200     02  PO-EXPIRES-AT       PIC 9(14).
003300     02  PO-PUBLISHED-AT     PIC 9(14).
003400     02  PO-MESSAGE-ID       PIC 9(12).
003500     02  PO-DUPE-SCORE       PIC 9V999.
003600     02  PO-PUB-STATUS       PIC X(10).
003700         88  PO-PUB-PENDING          VALUE 'pending'.
003800         88  PO-PUB-COMPLETED        VALUE 'completed'.
003900         88  PO-PUB-FAILED           VALUE 'failed'.
004000     02  PO-PUB-REASON       PIC X(12).
004100     02  PO-TEXT-LEN         PIC 9(05).
004200     02  PO-TEXT             PIC X(200).
004300     02  FILLER              PIC X(20).
004400*                            PO-RECORD IS 330 + 20 = 350 BYTES.
004500
004600* Alternate views of the four 14-digit timestamps -- broken into
004700* an 8-digit YYYYMMDD portion and a 6-digit HHMMSS portion so the
004800* housekeeping and slotting paragraphs in ZPUB001 can add/subtract
004900* whole calendar days without disturbing the time-of-day portion.
005000 01  PO-SCHEDULED-AT-PARTS REDEFINES PO-SCHEDULED-AT.
005100     02  PO-SCHEDULED-AT-YMD  PIC 9(08).
005200     02  PO-SCHEDULED-AT-HMS  PIC 9(06).
005300
005400 01  PO-EXPIRES-AT-PARTS REDEFINES PO-EXPIRES-AT.
005500     02  PO-EXPIRES-AT-YMD   PIC 9(08).
005600     02  PO-EXPIRES-AT-HMS   PIC 9(06).
005700
005800 01  PO-PUBLISHED-AT-PARTS REDEFINES PO-PUBLISHED-AT.
005900     02  PO-PUBLISHED-AT-YMD PIC 9(08).
006000     02  PO-PUBLISHED-AT-HMS PIC 9(06).
