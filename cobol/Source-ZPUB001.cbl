000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      ZPUB001.
000300 AUTHOR.          R FRERKING.
000400 INSTALLATION.    ENTERPRISE BATCH SYSTEMS.
000500 DATE-WRITTEN.    09/22/1989.
000600 DATE-COMPILED.
000700 SECURITY.        COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZPUB001 -- MULTI-CHANNEL PUBLISHING BATCH SYSTEM.             *
001100*                                                                *
001200* STEP 2 OF THE NIGHTLY ZPUB JOB STREAM.  LOADS THE CHANNEL     *
001300* AND POST FILES INTO STORAGE, ASSIGNS AUTOMATIC PUBLICATION    *
001400* SLOTS TO APPROVED POSTS IN AUTO MODE, PUBLISHES EVERYTHING    *
001500* THAT HAS COME DUE, SCORES EACH NEWLY PUBLISHED POST AGAINST   *
001600* RECENT PUBLISHED TEXT FOR DUPLICATION, THEN RUNS THE NIGHTLY  *
001700* HOUSEKEEPING SWEEP (EXPIRED DRAFTS, AGED PUBLISHED POSTS,     *
001800* EXPIRED MEDIA CACHE ENTRIES).  EXTENDS THE RUN-REPORT LEFT    *
001900* OPEN BY ZPUB000.  RECEIVES THE PUBLISHED-POST RETENTION       *
002000* PERIOD (DAYS) AS A PARM CARD, THE WAY AN ONLINE TRANSACTION   *
002100* WOULD RECEIVE A COMMAREA.                                     *
002200*                                                                *
002300* Date        UserID    Description                             *
002400* ----------- --------  --------------------------------------- *
002500* 09/22/1989  RLJ       Original cache/replicate background      *
002600*                       sweep, the ancestor of this program      *
002700*                       (ZECS000).                                *
002800* 03/05/1992  RLJ       Added retry counters for transient         *
002900*                       errors during the sweep.                  *
003000* 07/19/1995  RKF       Split the sweep into discrete passes      *
003100*                       for clearer restart points.                *
003200* 12/09/1998  THN       Y2K remediation -- all date fields        *
003300*                       widened to 4-digit year, abstime use      *
003400*                       reviewed for century rollover.             *
003500* 01/11/1999  THN       Y2K regression retest, no further         *
003600*                       changes required.                         *
003700* 09/30/2002  RKF       zECS retired from this shop; program       *
003800*                       mothballed pending new assignment.          *
003900* 06/02/2021  RKF       Rebuilt as the slotting / publish-due /    *
004000*                       housekeeping step of the new ZPUB          *
004100*                       publishing batch job stream.  Ticket        *
004200*                       PUB-1140.                                   *
004300* 11/20/2021  RKF       Added RUN-REPORT sections 2 and 3,          *
004400*                       channel subtotal control break in           *
004500*                       section 2, ticket PUB-1177.                 *
004600* 01/09/2023  THN       Picked up the widened POST/MEDIA record    *
004700*                       layouts after ZPUBPOC/ZPUBMDC were           *
004800*                       reworked, ticket PUB-1287.                   *
004900* 03/14/2024  THN       Published-post retention period now         *
005000*                       arrives as a PARM card instead of a          *
005100*                       hardcoded constant, ticket PUB-1334.          *
005200* 02/27/2025  RKF       H2 retention cutoff was comparing the        *
005300*                       YMD portion only and dropping the time        *
005400*                       of day -- aged-published check now builds     *
005500*                       a full 14-digit cutoff (WS-CUTOFF-AT) the     *
005600*                       same way 1320 builds PT-EXPIRES-AT, so the    *
005700*                       boundary day compares correctly.  Also        *
005800*                       fixed 3020 leaving a post stuck in            *
005900*                       PUBLISHING when its channel row could not     *
006000*                       be found -- now restores prior status and     *
006100*                       fails MISSING-BOT like the other two          *
006200*                       reject paths.  Ticket PUB-1402.                *
006300* 05/19/2025  RKF       Scalar counters and switches recast from      *
006400*                       01- to 77-level throughout, per shop           *
006500*                       standard.  No logic change.  Ticket           *
006600*                       PUB-1401.                                      *
006700* 07/02/2025  RKF       Section 2 was dropping any post whose         *
006800*                       channel row no longer exists (the 3020         *
006900*                       MISSING-BOT/channel-not-found case) --          *
007000*                       its PO-CHANNEL-ID never equals a CHT-ID,        *
007100*                       so it fell under no channel banner and          *
007200*                       never printed, though it was counted in         *
007300*                       WS-FAILED-COUNT.  3920 now stamps each          *
007400*                       printed post PT-WAS-PRINTED, and a new          *
007500*                       leftover pass (3930) catches anything           *
007600*                       still unstamped after the channel loop          *
007700*                       and prints it under one UNASSIGNED banner.      *
007800*                       WS-SLOT-START/WS-SLOT-END picked up the         *
007900*                       same 01-to-77 recast missed on 05/19.           *
008000*                       Ticket PUB-1429.                                *
008100*****************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.  IBM-3090.
008500 OBJECT-COMPUTER.  IBM-3090.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008800     UPSI-0 ON  STATUS IS PUB-VERBOSE-RUN
008900            OFF STATUS IS PUB-NORMAL-RUN.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT CHANNEL-FILE    ASSIGN TO CHANFILE
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS IS WS-CHANNEL-FILE-STATUS.
009500     SELECT POST-FILE       ASSIGN TO POSTFILE
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS IS WS-POST-FILE-STATUS.
009800     SELECT POST-OUT-FILE   ASSIGN TO POSTOUT
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS IS WS-POUT-FILE-STATUS.
010100     SELECT MEDIA-FILE      ASSIGN TO MEDIFILE
010200            ORGANIZATION IS LINE SEQUENTIAL
010300            FILE STATUS IS WS-MEDIA-FILE-STATUS.
010400     SELECT MEDIA-OUT-FILE  ASSIGN TO MEDIOUT
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS IS WS-MOUT-FILE-STATUS.
010700     SELECT RUN-REPORT      ASSIGN TO RUNRPT
010800            ORGANIZATION IS LINE SEQUENTIAL
010900            FILE STATUS IS WS-RPT-FILE-STATUS.
011000*****************************************************************
011100 DATA DIVISION.
011200 FILE SECTION.
011300 FD  CHANNEL-FILE.
011400     COPY ZPUBCHC.
011500 FD  POST-FILE.
011600     COPY ZPUBPOC.
011700*****************************************************************
011800* POST-OUT-FILE carries the same layout as POST-FILE -- it is   *
011900* the post file rewritten after slotting, publish-due and       *
012000* housekeeping have all run.  A second COPY of ZPUBPOC would     *
012100* redefine the 01-levels a second time, so POST-OUT-RECORD is    *
012200* declared by hand here, field for field, against ZPUBPOC.       *
012300*****************************************************************
012400 FD  POST-OUT-FILE.
012500 01  POST-OUT-RECORD.
012600     02  PX-ID                PIC 9(09).
012700     02  PX-CHANNEL-ID        PIC 9(06).
012800     02  PX-STATUS            PIC X(10).
012900     02  PX-SCHED-MODE        PIC X(06).
013000     02  PX-SCHEDULED-AT      PIC 9(14).
013100     02  PX-CREATED-AT        PIC 9(14).
013200     02  PX-EXPIRES-AT        PIC 9(14).
013300     02  PX-PUBLISHED-AT      PIC 9(14).
013400     02  PX-MESSAGE-ID        PIC 9(12).
013500     02  PX-DUPE-SCORE        PIC 9V999.
013600     02  PX-PUB-STATUS        PIC X(10).
013700     02  PX-PUB-REASON        PIC X(12).
013800     02  PX-TEXT-LEN          PIC 9(05).
013900     02  PX-TEXT              PIC X(200).
014000     02  FILLER               PIC X(20).
014100 FD  MEDIA-FILE.
014200     COPY ZPUBMDC.
014300*****************************************************************
014400* MEDIA-OUT-FILE, the media cache file rewritten after H3 has   *
014500* cleared the path on expired entries.                           *
014600*****************************************************************
014700 FD  MEDIA-OUT-FILE.
014800 01  MEDIA-OUT-RECORD.
014900     02  MX-ID                PIC 9(09).
015000     02  MX-POST-ID           PIC 9(09).
015100     02  MX-TYPE              PIC X(05).
015200     02  MX-ORDER             PIC 9(03).
015300     02  MX-CACHE-PATH        PIC X(80).
015400     02  MX-EXPIRES-AT        PIC 9(14).
015500     02  FILLER               PIC X(20).
015600 FD  RUN-REPORT.
015700 01  RUN-REPORT-LINE          PIC X(132).
015800*****************************************************************
015900 WORKING-STORAGE SECTION.
016000*****************************************************************
016100* File status fields.                                            *
016200*****************************************************************
016300 77  WS-CHANNEL-FILE-STATUS   PIC X(02).
016400     88  WS-CHANNEL-OK                VALUE '00'.
016500 77  WS-POST-FILE-STATUS      PIC X(02).
016600     88  WS-POST-OK                   VALUE '00'.
016700 77  WS-POUT-FILE-STATUS      PIC X(02).
016800     88  WS-POUT-OK                   VALUE '00'.
016900 77  WS-MEDIA-FILE-STATUS     PIC X(02).
017000     88  WS-MEDIA-OK                  VALUE '00'.
017100 77  WS-MOUT-FILE-STATUS      PIC X(02).
017200     88  WS-MOUT-OK                   VALUE '00'.
017300 77  WS-RPT-FILE-STATUS       PIC X(02).
017400     88  WS-RPT-OK                    VALUE '00'.
017500*****************************************************************
017600* Switches.                                                      *
017700*****************************************************************
017800 77  CHANNEL-EOF-SW           PIC X(01) VALUE 'N'.
017900     88  CHANNEL-EOF                  VALUE 'Y'.
018000 77  POST-EOF-SW              PIC X(01) VALUE 'N'.
018100     88  POST-EOF                     VALUE 'Y'.
018200 77  MEDIA-EOF-SW             PIC X(01) VALUE 'N'.
018300     88  MEDIA-EOF                    VALUE 'Y'.
018400 77  WS-CH-FOUND-SW           PIC X(01) VALUE 'N'.
018500     88  WS-CH-FOUND                  VALUE 'Y'.
018600 77  WS-DUP-TOKEN-SW          PIC X(01) VALUE 'N'.
018700 77  WS-MATCH-SW              PIC X(01) VALUE 'N'.
018800 77  WS-SLOT-OCCUPIED-SW      PIC X(01) VALUE 'N'.
018900     88  WS-SLOT-IS-OCCUPIED          VALUE 'Y'.
019000 77  WS-TEXT-VALID-SW         PIC X(01) VALUE 'Y'.
019100     88  WS-TEXT-IS-VALID             VALUE 'Y'.
019200 77  WS-UNASSIGNED-BANNER-SW  PIC X(01) VALUE 'N'.
019300     88  WS-UNASSIGNED-BANNER-DONE    VALUE 'Y'.
019400*****************************************************************
019500* Run date/time.                                                 *
019600*****************************************************************
019700 01  WS-NOW                   PIC 9(14) VALUE ZEROES.
019800*                              LOCAL REDEFINE -- SPLITS THE RUN
019900*                              TIMESTAMP INTO A CALENDAR-DAY
020000*                              PORTION AND A TIME-OF-DAY PORTION
020100*                              FOR THE DATE ARITHMETIC BELOW.
020200 01  WS-NOW-PARTS REDEFINES WS-NOW.
020300     02  WS-NOW-YMD           PIC 9(08).
020400     02  WS-NOW-HMS           PIC 9(06).
020500*****************************************************************
020600* Retention-days PARM, copied from the linkage area the same    *
020700* way this shop's CICS programs copy DFHCOMMAREA into storage    *
020800* on entry.                                                       *
020900*****************************************************************
021000 77  WS-RETENTION-DAYS        PIC 9(05) VALUE ZEROES COMP-3.
021100*****************************************************************
021200* Channel table -- the whole channel master, ascending CH-ID.   *
021300*****************************************************************
021400 77  WS-CHANNEL-COUNT         PIC 9(04) VALUE ZEROES COMP.
021500 01  WS-CHANNEL-TABLE.
021600     02  FILLER              PIC X(01).
021700     02  CHT-ENTRY OCCURS 1 TO 500 TIMES
021800                   DEPENDING ON WS-CHANNEL-COUNT
021900                   INDEXED BY CHT-IDX.
022000         03  CHT-ID               PIC 9(06).
022100         03  CHT-NAME             PIC X(30).
022200         03  CHT-SLUG             PIC X(20).
022300         03  CHT-MAX-CHARS        PIC 9(05).
022400         03  CHT-DRAFT-TTL-DAYS   PIC 9(03).
022500         03  CHT-SLOT-STEP-MIN    PIC 9(03).
022600         03  CHT-SLOT-START-HH    PIC 9(02).
022700         03  CHT-SLOT-END-HH      PIC 9(02).
022800         03  CHT-SLOT-END-MM      PIC 9(02).
022900         03  CHT-PUB-COUNT        PIC 9(05) VALUE ZEROES COMP-3.
023000*                                 ALTERNATE VIEW -- THE THREE SLOT-
023100*                                 WINDOW HOUR/MINUTE FIELDS READ AS
023200*                                 ONE NUMBER WHEN ALL THAT IS NEEDED
023300*                                 IS A QUICK "IS THERE A WINDOW AT
023400*                                 ALL" CHECK.
023500         03  CHT-WINDOW-NUM REDEFINES CHT-SLOT-STEP-MIN
023600                                 PIC 9(07).
023700*****************************************************************
023800* Post table -- the whole post file, ascending PO-ID.  Carries  *
023900* every field AUTO-SLOT, PUBLISH-DUE and HOUSEKEEPING need, plus *
024000* two reporting-only fields (prior status, outcome) captured as  *
024100* the publish-due pass runs.                                     *
024200*****************************************************************
024300 77  WS-POST-COUNT            PIC 9(04) VALUE ZEROES COMP.
024400 01  WS-POST-TABLE.
024500     02  FILLER              PIC X(01).
024600     02  PT-ENTRY OCCURS 1 TO 3000 TIMES
024700                  DEPENDING ON WS-POST-COUNT
024800                  INDEXED BY PT-IDX.
024900         03  PT-PO-ID             PIC 9(09).
025000         03  PT-CHANNEL-ID        PIC 9(06).
025100         03  PT-STATUS            PIC X(10).
025200             88  PT-IS-DRAFT              VALUE 'DRAFT'.
025300             88  PT-IS-APPROVED           VALUE 'APPROVED'.
025400             88  PT-IS-SCHEDULED          VALUE 'SCHEDULED'.
025500             88  PT-IS-PUBLISHING         VALUE 'PUBLISHING'.
025600             88  PT-IS-PUBLISHED          VALUE 'PUBLISHED'.
025700             88  PT-IS-REJECTED           VALUE 'REJECTED'.
025800         03  PT-SCHED-MODE        PIC X(06).
025900             88  PT-MODE-AUTO             VALUE 'AUTO'.
026000             88  PT-MODE-MANUAL           VALUE 'MANUAL'.
026100         03  PT-SCHEDULED-AT      PIC 9(14).
026200         03  PT-CREATED-AT        PIC 9(14).
026300         03  PT-EXPIRES-AT        PIC 9(14).
026400         03  PT-PUBLISHED-AT      PIC 9(14).
026500         03  PT-MESSAGE-ID        PIC 9(12).
026600         03  PT-DUPE-SCORE        PIC 9V999.
026700         03  PT-PUB-STATUS        PIC X(10).
026800         03  PT-PUB-REASON        PIC X(12).
026900         03  PT-TEXT-LEN          PIC 9(05).
027000         03  PT-TEXT              PIC X(200).
027100         03  PT-PRIOR-STATUS      PIC X(10).
027200         03  PT-OUTCOME           PIC X(08).
027300         03  PT-KEEP-SW           PIC X(01) VALUE 'Y'.
027400             88  PT-KEEP                  VALUE 'Y'.
027500         03  PT-PRINTED-SW        PIC X(01) VALUE 'N'.
027600             88  PT-WAS-PRINTED           VALUE 'Y'.
027700*****************************************************************
027800* Published-text window -- the 300 most recent PUBLISHED texts, *
027900* kept as a set (not a sequence) since DUPE-SCORE only ever      *
028000* needs the maximum over the set; membership is maintained by   *
028100* replacing the single oldest entry once the window is full.     *
028200*****************************************************************
028300 77  WS-PUB-TEXT-COUNT        PIC 9(04) VALUE ZEROES COMP.
028400 01  WS-PUB-TEXT-TABLE.
028500     02  FILLER              PIC X(01).
028600     02  PUB-ENTRY OCCURS 300 TIMES INDEXED BY PUB-IDX.
028700         03  PUB-PUBLISHED-AT     PIC 9(14).
028800         03  PUB-TEXT             PIC X(200).
028900 77  WS-MIN-PUB-IDX           PIC 9(04) VALUE ZEROES COMP.
029000 77  WS-MIN-PUB-AT            PIC 9(14) VALUE ZEROES.
029100*****************************************************************
029200* Token-set working fields for DUPE-SCORE.                       *
029300*****************************************************************
029400 77  WS-TOK-INPUT-TEXT        PIC X(200).
029500 77  WS-TOK-INPUT-LEN         PIC 9(05) VALUE ZEROES COMP.
029600 77  WS-TOK-PTR               PIC 9(05) VALUE ZEROES COMP.
029700 77  WS-TOK-RAW               PIC X(40).
029800 77  WS-TOK-OUT-COUNT         PIC 9(02) VALUE ZEROES COMP.
029900 01  WS-TOK-OUT-TABLE.
030000     02  FILLER              PIC X(01).
030100     02  WS-TOK-OUT-ENTRY OCCURS 40 TIMES PIC X(40).
030200 77  WS-TOK-SCAN-IDX          PIC 9(02) VALUE ZEROES COMP.
030300 77  WS-CAND-TOK-COUNT        PIC 9(02) VALUE ZEROES COMP.
030400 01  WS-CAND-TOK-TABLE.
030500     02  FILLER              PIC X(01).
030600     02  WS-CAND-TOK-ENTRY OCCURS 40 TIMES PIC X(40).
030700 77  WS-OTHER-TOK-COUNT       PIC 9(02) VALUE ZEROES COMP.
030800 01  WS-OTHER-TOK-TABLE.
030900     02  FILLER              PIC X(01).
031000     02  WS-OTHER-TOK-ENTRY OCCURS 40 TIMES PIC X(40).
031100 77  WS-TOK-COPY-IDX          PIC 9(02) VALUE ZEROES COMP.
031200 77  WS-OVL-IDX               PIC 9(02) VALUE ZEROES COMP.
031300 77  WS-OVL-IDX2              PIC 9(02) VALUE ZEROES COMP.
031400 77  WS-INTERSECT-CNT         PIC 9(02) VALUE ZEROES COMP.
031500 77  WS-DA-CNT                PIC S9(03) VALUE ZEROES COMP.
031600 77  WS-DB-CNT                PIC S9(03) VALUE ZEROES COMP.
031700 77  WS-SIM-SCORE             PIC 9V999  VALUE ZEROES.
031800 77  WS-BEST-SCORE            PIC 9V999  VALUE ZEROES.
031900*****************************************************************
032000* Date-arithmetic working fields (calendar-day add/subtract on  *
032100* an 8-digit YYYYMMDD, proper month/year rollover).              *
032200*****************************************************************
032300 01  WS-ADJ-YMD.
032400     02  WS-ADJ-YYYY          PIC 9(04).
032500     02  WS-ADJ-MM            PIC 9(02).
032600     02  WS-ADJ-DD            PIC 9(02).
032700 77  WS-ADJ-DAYS-LEFT         PIC 9(05) VALUE ZEROES COMP.
032800*                            H2 RETENTION CUTOFF -- "NOW" WITH THE
032900*                            CALENDAR PART ROLLED BACK BY THE RETENTION
033000*                            DAYS, TIME-OF-DAY PORTION LEFT AS-IS, SO
033100*                            THE COMPARE AGAINST PT-PUBLISHED-AT HAPPENS
033200*                            AT FULL 14-DIGIT PRECISION -- SAME PATTERN
033300*                            AS PT-EXPIRES-AT IN 1320 ABOVE.
033400 01  WS-CUTOFF-AT             PIC 9(14) VALUE ZEROES.
033500 01  WS-CUTOFF-AT-PARTS REDEFINES WS-CUTOFF-AT.
033600     02  WS-CUTOFF-YMD        PIC 9(08).
033700     02  WS-CUTOFF-HMS        PIC 9(06).
033800 77  WS-LEAP-SW               PIC X(01) VALUE 'N'.
033900     88  WS-IS-LEAP-YEAR              VALUE 'Y'.
034000 77  WS-REM4                  PIC 9(04) VALUE ZEROES COMP.
034100 77  WS-REM100                PIC 9(04) VALUE ZEROES COMP.
034200 77  WS-REM400                PIC 9(04) VALUE ZEROES COMP.
034300 77  WS-DIVQUOT               PIC 9(06) VALUE ZEROES COMP.
034400 77  WS-DAYS-IN-MONTH         PIC 9(02) VALUE ZEROES COMP.
034500*                            DAYS-PER-MONTH, NON-LEAP -- LAID OUT AS
034600*                            TWELVE SEPARATE VALUEs AND THEN RE-READ
034700*                            AS A TABLE, SINCE OCCURS WILL NOT TAKE A
034800*                            LIST OF DIFFERING VALUEs DIRECTLY.
034900 01  WS-MONTH-LENGTHS-INIT.
035000     02  FILLER              PIC 9(02) VALUE 31.
035100     02  FILLER              PIC 9(02) VALUE 28.
035200     02  FILLER              PIC 9(02) VALUE 31.
035300     02  FILLER              PIC 9(02) VALUE 30.
035400     02  FILLER              PIC 9(02) VALUE 31.
035500     02  FILLER              PIC 9(02) VALUE 30.
035600     02  FILLER              PIC 9(02) VALUE 31.
035700     02  FILLER              PIC 9(02) VALUE 31.
035800     02  FILLER              PIC 9(02) VALUE 30.
035900     02  FILLER              PIC 9(02) VALUE 31.
036000     02  FILLER              PIC 9(02) VALUE 30.
036100     02  FILLER              PIC 9(02) VALUE 31.
036200 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-INIT.
036300     02  WS-MONLEN-ENTRY OCCURS 12 TIMES PIC 9(02).
036400*****************************************************************
036500* AUTO-SLOT working fields.                                      *
036600*****************************************************************
036700 01  WS-SLOT-CANDIDATE        PIC 9(14) VALUE ZEROES.
036800 77  WS-SLOT-START            PIC 9(14) VALUE ZEROES.
036900 77  WS-SLOT-END              PIC 9(14) VALUE ZEROES.
037000 01  WS-SLOT-CAND-PARTS REDEFINES WS-SLOT-CANDIDATE.
037100     02  WS-SLOT-CAND-YMD     PIC 9(08).
037200     02  WS-SLOT-CAND-HH      PIC 9(02).
037300     02  WS-SLOT-CAND-MM      PIC 9(02).
037400     02  WS-SLOT-CAND-SS      PIC 9(02).
037500 77  WS-SLOT-MINUTE-OF-DAY    PIC 9(05) VALUE ZEROES COMP.
037600 77  WS-SLOT-END-MINUTE       PIC 9(05) VALUE ZEROES COMP.
037700*****************************************************************
037800* Report counters and run totals.                                *
037900*****************************************************************
038000 77  WS-PUBLISHED-COUNT       PIC 9(07) VALUE ZEROES COMP-3.
038100 77  WS-FAILED-COUNT          PIC 9(07) VALUE ZEROES COMP-3.
038200 77  WS-SKIPPED-COUNT         PIC 9(07) VALUE ZEROES COMP-3.
038300 77  WS-DRAFTS-EXPIRED-CNT    PIC 9(07) VALUE ZEROES COMP-3.
038400 77  WS-PUBLISHED-AGED-CNT    PIC 9(07) VALUE ZEROES COMP-3.
038500 77  WS-MEDIA-PURGED-CNT      PIC 9(07) VALUE ZEROES COMP-3.
038600 77  WS-NEXT-MSG-ID           PIC 9(12) VALUE ZEROES COMP-3.
038700*****************************************************************
038800* Report layouts.                                                *
038900*****************************************************************
039000 01  RPT-SECTION-2-HEADING    PIC X(132)
039100                VALUE 'SECTION 2 -- PUBLISH DUE'.
039200 01  RPT-SECTION-3-HEADING    PIC X(132)
039300                VALUE 'SECTION 3 -- HOUSEKEEPING'.
039400
039500 01  RPT-CHANNEL-BANNER.
039600     02  FILLER               PIC X(05) VALUE SPACES.
039700     02  FILLER               PIC X(09) VALUE 'CHANNEL '.
039800     02  RCB-CHANNEL-ID       PIC 9(06).
039900     02  FILLER               PIC X(03) VALUE SPACES.
040000     02  RCB-CHANNEL-NAME     PIC X(30).
040100     02  FILLER               PIC X(79) VALUE SPACES.
040200
040300* Banner for posts that were processed but whose PO-CHANNEL-ID no
040400* longer matches any row in the channel table -- same shape as
040500* CHANNEL-NOT-FOUND in 3020, printed once ahead of that leftover
040600* group instead of silently dropping the posts from section 2.
040700 01  RPT-UNASSIGNED-BANNER.
040800     02  FILLER               PIC X(05) VALUE SPACES.
040900     02  FILLER               PIC X(39)
041000                  VALUE 'CHANNEL NOT ON FILE -- UNASSIGNED'.
041100     02  FILLER               PIC X(88) VALUE SPACES.
041200
041300 01  RPT-DETAIL-2.
041400     02  FILLER               PIC X(07) VALUE SPACES.
041500     02  RD2-POST-ID          PIC 9(09).
041600     02  FILLER               PIC X(03) VALUE SPACES.
041700     02  RD2-CHANNEL-ID       PIC 9(06).
041800     02  FILLER               PIC X(03) VALUE SPACES.
041900     02  RD2-PRIOR-STATUS     PIC X(10).
042000     02  FILLER               PIC X(03) VALUE SPACES.
042100     02  RD2-OUTCOME          PIC X(08).
042200     02  FILLER               PIC X(03) VALUE SPACES.
042300     02  RD2-DUPE-SCORE       PIC Z.999.
042400     02  FILLER               PIC X(63) VALUE SPACES.
042500
042600 01  RPT-SUBTOTAL-2.
042700     02  FILLER               PIC X(07) VALUE SPACES.
042800     02  FILLER               PIC X(30)
042900                  VALUE 'CHANNEL PUBLISHED SUBTOTAL'.
043000     02  RS2-CHANNEL-PUB-CNT  PIC ZZZZ9.
043100     02  FILLER               PIC X(90) VALUE SPACES.
043200
043300 01  RPT-TOTAL-2.
043400     02  FILLER               PIC X(05) VALUE SPACES.
043500     02  FILLER               PIC X(14) VALUE 'PUBLISHED'.
043600     02  RT2-PUBLISHED        PIC ZZZZZZ9.
043700     02  FILLER               PIC X(03) VALUE SPACES.
043800     02  FILLER               PIC X(10) VALUE 'FAILED'.
043900     02  RT2-FAILED           PIC ZZZZZZ9.
044000     02  FILLER               PIC X(03) VALUE SPACES.
044100     02  FILLER               PIC X(11) VALUE 'SKIPPED'.
044200     02  RT2-SKIPPED          PIC ZZZZZZ9.
044300     02  FILLER               PIC X(59) VALUE SPACES.
044400
044500 01  RPT-TOTAL-3.
044600     02  FILLER               PIC X(05) VALUE SPACES.
044700     02  FILLER               PIC X(22) VALUE 'DRAFTS EXPIRED'.
044800     02  RT3-DRAFTS-EXPIRED   PIC ZZZZZZ9.
044900     02  FILLER               PIC X(03) VALUE SPACES.
045000     02  FILLER               PIC X(18) VALUE 'PUBLISHED AGED'.
045100     02  RT3-PUBLISHED-AGED   PIC ZZZZZZ9.
045200     02  FILLER               PIC X(03) VALUE SPACES.
045300     02  FILLER               PIC X(14) VALUE 'MEDIA PURGED'.
045400     02  RT3-MEDIA-PURGED     PIC ZZZZZZ9.
045500     02  FILLER               PIC X(49) VALUE SPACES.
045600*****************************************************************
045700 LINKAGE SECTION.
045800 01  LK-RETENTION-DAYS        PIC 9(05).
045900*****************************************************************
046000 PROCEDURE DIVISION USING LK-RETENTION-DAYS.
046100*****************************************************************
046200* Main process.                                                 *
046300*****************************************************************
046400     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
046500     PERFORM 1200-LOAD-CHANNELS       THRU 1200-EXIT.
046600     PERFORM 1300-LOAD-POSTS          THRU 1300-EXIT.
046700     PERFORM 2000-AUTO-SLOT-PASS      THRU 2000-EXIT.
046800     PERFORM 3000-PUBLISH-DUE-PASS    THRU 3000-EXIT.
046900     PERFORM 3900-PRINT-SECTION-2     THRU 3900-EXIT.
047000     PERFORM 4000-HOUSEKEEPING-PASS   THRU 4000-EXIT.
047100     PERFORM 5900-WRITE-POST-OUT      THRU 5900-EXIT.
047200     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
047300
047400     GOBACK.
047500
047600*****************************************************************
047700* Open the files, copy the PARM area, prime the switches.       *
047800*****************************************************************
047900 1000-INITIALIZE.
048000     MOVE LK-RETENTION-DAYS TO WS-RETENTION-DAYS.
048100
048200     OPEN INPUT  CHANNEL-FILE
048300                 POST-FILE
048400                 MEDIA-FILE.
048500     OPEN OUTPUT POST-OUT-FILE
048600                 MEDIA-OUT-FILE.
048700     OPEN EXTEND RUN-REPORT.
048800
048900     ACCEPT WS-NOW-YMD FROM DATE YYYYMMDD.
049000     ACCEPT WS-NOW-HMS FROM TIME.
049100
049200     COMPUTE WS-NEXT-MSG-ID = WS-NOW-YMD * 1000.
049300
049400     MOVE 'N' TO CHANNEL-EOF-SW.
049500     MOVE 'N' TO POST-EOF-SW.
049600     MOVE 'N' TO MEDIA-EOF-SW.
049700 1000-EXIT.
049800     EXIT.
049900
050000*****************************************************************
050100* Load the channel master.                                      *
050200*****************************************************************
050300 1200-LOAD-CHANNELS.
050400     PERFORM 1210-READ-CHANNEL     THRU 1210-EXIT
050500             WITH TEST AFTER
050600             UNTIL CHANNEL-EOF.
050700 1200-EXIT.
050800     EXIT.
050900
051000 1210-READ-CHANNEL.
051100     READ CHANNEL-FILE
051200         AT END
051300             MOVE 'Y' TO CHANNEL-EOF-SW
051400             GO TO 1210-EXIT.
051500
051600     IF WS-CHANNEL-COUNT GREATER THAN OR EQUAL TO 500
051700         MOVE 'Y' TO CHANNEL-EOF-SW
051800         GO TO 1210-EXIT.
051900
052000     ADD 1 TO WS-CHANNEL-COUNT.
052100     MOVE CH-ID              TO CHT-ID(WS-CHANNEL-COUNT).
052200     MOVE CH-NAME            TO CHT-NAME(WS-CHANNEL-COUNT).
052300     MOVE CH-SLUG            TO CHT-SLUG(WS-CHANNEL-COUNT).
052400     MOVE CH-MAX-CHARS       TO CHT-MAX-CHARS(WS-CHANNEL-COUNT).
052500     MOVE CH-DRAFT-TTL-DAYS  TO CHT-DRAFT-TTL-DAYS(WS-CHANNEL-COUNT).
052600     MOVE CH-SLOT-STEP-MIN   TO CHT-SLOT-STEP-MIN(WS-CHANNEL-COUNT).
052700     MOVE CH-SLOT-START-HH   TO CHT-SLOT-START-HH(WS-CHANNEL-COUNT).
052800     MOVE CH-SLOT-END-HH     TO CHT-SLOT-END-HH(WS-CHANNEL-COUNT).
052900     MOVE CH-SLOT-END-MM     TO CHT-SLOT-END-MM(WS-CHANNEL-COUNT).
053000 1210-EXIT.
053100     EXIT.
053200
053300*****************************************************************
053400* Load the post file.  POST-SAVE-RULES T1/T2 are applied as     *
053500* each record enters storage, same as they would be applied on  *
053600* any other save.  Posts already PUBLISHED seed the published-   *
053700* text window so DUPE-SCORE has history to compare against.      *
053800*****************************************************************
053900 1300-LOAD-POSTS.
054000     PERFORM 1310-READ-POST        THRU 1310-EXIT
054100             WITH TEST AFTER
054200             UNTIL POST-EOF.
054300 1300-EXIT.
054400     EXIT.
054500
054600 1310-READ-POST.
054700     READ POST-FILE
054800         AT END
054900             MOVE 'Y' TO POST-EOF-SW
055000             GO TO 1310-EXIT.
055100
055200     IF WS-POST-COUNT GREATER THAN OR EQUAL TO 3000
055300         MOVE 'Y' TO POST-EOF-SW
055400         GO TO 1310-EXIT.
055500
055600     ADD 1 TO WS-POST-COUNT.
055700     MOVE PO-ID             TO PT-PO-ID(WS-POST-COUNT).
055800     MOVE PO-CHANNEL-ID     TO PT-CHANNEL-ID(WS-POST-COUNT).
055900     MOVE PO-STATUS         TO PT-STATUS(WS-POST-COUNT).
056000     MOVE PO-SCHED-MODE     TO PT-SCHED-MODE(WS-POST-COUNT).
056100     MOVE PO-SCHEDULED-AT   TO PT-SCHEDULED-AT(WS-POST-COUNT).
056200     MOVE PO-CREATED-AT     TO PT-CREATED-AT(WS-POST-COUNT).
056300     MOVE PO-EXPIRES-AT     TO PT-EXPIRES-AT(WS-POST-COUNT).
056400     MOVE PO-PUBLISHED-AT   TO PT-PUBLISHED-AT(WS-POST-COUNT).
056500     MOVE PO-MESSAGE-ID     TO PT-MESSAGE-ID(WS-POST-COUNT).
056600     MOVE PO-DUPE-SCORE     TO PT-DUPE-SCORE(WS-POST-COUNT).
056700     MOVE PO-PUB-STATUS     TO PT-PUB-STATUS(WS-POST-COUNT).
056800     MOVE PO-PUB-REASON     TO PT-PUB-REASON(WS-POST-COUNT).
056900     MOVE PO-TEXT-LEN       TO PT-TEXT-LEN(WS-POST-COUNT).
057000     MOVE PO-TEXT           TO PT-TEXT(WS-POST-COUNT).
057100     MOVE SPACES            TO PT-PRIOR-STATUS(WS-POST-COUNT).
057200     MOVE SPACES            TO PT-OUTCOME(WS-POST-COUNT).
057300     MOVE 'Y'               TO PT-KEEP-SW(WS-POST-COUNT).
057400     MOVE 'N'               TO PT-PRINTED-SW(WS-POST-COUNT).
057500
057600     SET PT-IDX TO WS-POST-COUNT.
057700     PERFORM 1320-APPLY-SAVE-RULES THRU 1320-EXIT.
057800
057900     IF PT-IS-PUBLISHED(WS-POST-COUNT)
058000         PERFORM 1330-SEED-PUB-TEXT THRU 1330-EXIT.
058100 1310-EXIT.
058200     EXIT.
058300
058400*****************************************************************
058500* POST-SAVE-RULES T1 and T2.                                    *
058600*****************************************************************
058700 1320-APPLY-SAVE-RULES.
058800     IF  PT-IS-APPROVED(PT-IDX)
058900     AND PT-SCHEDULED-AT(PT-IDX) NOT EQUAL ZEROES
059000         SET PT-IS-SCHEDULED(PT-IDX) TO TRUE.
059100
059200     IF  PT-IS-DRAFT(PT-IDX)
059300     AND PT-EXPIRES-AT(PT-IDX) EQUAL ZEROES
059400         PERFORM 1321-FIND-OWNER-CHANNEL THRU 1321-EXIT
059500         IF WS-CH-FOUND
059600             MOVE WS-NOW-YMD TO WS-ADJ-YMD
059700             MOVE CHT-DRAFT-TTL-DAYS(CHT-IDX) TO WS-ADJ-DAYS-LEFT
059800             PERFORM 5010-ADD-DAYS     THRU 5010-EXIT
059900             MOVE WS-ADJ-YMD  TO PT-EXPIRES-AT(PT-IDX)(1:8)
060000             MOVE WS-NOW-HMS  TO PT-EXPIRES-AT(PT-IDX)(9:6).
060100 1320-EXIT.
060200     EXIT.
060300
060400 1321-FIND-OWNER-CHANNEL.
060500     MOVE 'N' TO WS-CH-FOUND-SW.
060600     PERFORM 1322-SCAN-CHANNEL    THRU 1322-EXIT
060700             VARYING CHT-IDX FROM 1 BY 1
060800             UNTIL CHT-IDX GREATER THAN WS-CHANNEL-COUNT
060900             OR WS-CH-FOUND.
061000 1321-EXIT.
061100     EXIT.
061200
061300 1322-SCAN-CHANNEL.
061400     IF CHT-ID(CHT-IDX) EQUAL PT-CHANNEL-ID(PT-IDX)
061500         MOVE 'Y' TO WS-CH-FOUND-SW.
061600 1322-EXIT.
061700     EXIT.
061800
061900*****************************************************************
062000* Seed the published-text window with a post already PUBLISHED  *
062100* when the file was read in -- keeps the 300 most recent by      *
062200* published-at, set semantics (see WS-PUB-TEXT-TABLE remark).     *
062300*****************************************************************
062400 1330-SEED-PUB-TEXT.
062500     IF WS-PUB-TEXT-COUNT LESS THAN 300
062600         ADD 1 TO WS-PUB-TEXT-COUNT
062700         MOVE PT-PUBLISHED-AT(PT-IDX)
062800           TO PUB-PUBLISHED-AT(WS-PUB-TEXT-COUNT)
062900         MOVE PT-TEXT(PT-IDX) TO PUB-TEXT(WS-PUB-TEXT-COUNT)
063000     ELSE
063100         PERFORM 3310-FIND-OLDEST-PUB THRU 3310-EXIT
063200         IF PT-PUBLISHED-AT(PT-IDX) GREATER THAN WS-MIN-PUB-AT
063300             MOVE PT-PUBLISHED-AT(PT-IDX)
063400               TO PUB-PUBLISHED-AT(WS-MIN-PUB-IDX)
063500             MOVE PT-TEXT(PT-IDX) TO PUB-TEXT(WS-MIN-PUB-IDX).
063600 1330-EXIT.
063700     EXIT.
063800
063900*****************************************************************
064000* AUTO-SLOT pre-pass.  Only APPROVED/AUTO posts with no slot yet *
064100* are considered; TEXT-VALIDATE gates the assignment.            *
064200*****************************************************************
064300 2000-AUTO-SLOT-PASS.
064400     PERFORM 2010-SLOT-ONE-POST     THRU 2010-EXIT
064500             VARYING PT-IDX FROM 1 BY 1
064600             UNTIL PT-IDX GREATER THAN WS-POST-COUNT.
064700 2000-EXIT.
064800     EXIT.
064900
065000 2010-SLOT-ONE-POST.
065100     IF  PT-IS-APPROVED(PT-IDX)
065200     AND PT-MODE-AUTO(PT-IDX)
065300         PERFORM 1321-FIND-OWNER-CHANNEL THRU 1321-EXIT
065400         IF WS-CH-FOUND
065500             PERFORM 2020-VALIDATE-TEXT THRU 2020-EXIT
065600             IF WS-TEXT-IS-VALID
065700                 PERFORM 2100-COMPUTE-NEXT-SLOT THRU 2100-EXIT
065800                 MOVE WS-SLOT-CANDIDATE TO PT-SCHEDULED-AT(PT-IDX)
065900                 SET PT-IS-SCHEDULED(PT-IDX) TO TRUE.
066000 2010-EXIT.
066100     EXIT.
066200
066300*****************************************************************
066400* TEXT-VALIDATE -- rule V1, the only rule still enforced.       *
066500*****************************************************************
066600 2020-VALIDATE-TEXT.
066700     MOVE 'Y' TO WS-TEXT-VALID-SW.
066800     IF PT-TEXT-LEN(PT-IDX) GREATER THAN CHT-MAX-CHARS(CHT-IDX)
066900         MOVE 'N' TO WS-TEXT-VALID-SW.
067000 2020-EXIT.
067100     EXIT.
067200
067300*****************************************************************
067400* AUTO-SLOT computation proper.  Occupied slots are the         *
067500* scheduled times of this channel's own APPROVED/SCHEDULED       *
067600* posts (the post being slotted excluded by its own zero time).  *
067700*****************************************************************
067800 2100-COMPUTE-NEXT-SLOT.
067900     MOVE WS-NOW-YMD  TO WS-SLOT-START(1:8).
068000     MOVE CHT-SLOT-START-HH(CHT-IDX) TO WS-SLOT-START(9:2).
068100     MOVE '0000'      TO WS-SLOT-START(11:4).
068200
068300     MOVE WS-NOW-YMD  TO WS-SLOT-END(1:8).
068400     MOVE CHT-SLOT-END-HH(CHT-IDX)   TO WS-SLOT-END(9:2).
068500     MOVE CHT-SLOT-END-MM(CHT-IDX)   TO WS-SLOT-END(11:2).
068600     MOVE '00'        TO WS-SLOT-END(13:2).
068700
068800     PERFORM 2110-SEED-CANDIDATE  THRU 2110-EXIT.
068900
069000     IF WS-SLOT-CANDIDATE LESS THAN WS-SLOT-START
069100         MOVE WS-SLOT-START TO WS-SLOT-CANDIDATE.
069200
069300     IF WS-SLOT-CANDIDATE GREATER THAN WS-SLOT-END
069400         PERFORM 2130-ROLL-TO-NEXT-DAY THRU 2130-EXIT
069500         MOVE CHT-SLOT-START-HH(CHT-IDX) TO WS-SLOT-CAND-HH
069600         MOVE ZEROES TO WS-SLOT-CAND-MM WS-SLOT-CAND-SS.
069700
069800     PERFORM 2120-RESOLVE-CONFLICT THRU 2120-EXIT
069900             WITH TEST AFTER
070000             UNTIL WS-SLOT-OCCUPIED-SW EQUAL 'N'.
070100 2100-EXIT.
070200     EXIT.
070300
070400*****************************************************************
070500* Round "now" up to the next half hour.                         *
070600*****************************************************************
070700 2110-SEED-CANDIDATE.
070800     MOVE WS-NOW TO WS-SLOT-CANDIDATE.
070900     MOVE ZEROES TO WS-SLOT-CAND-SS.
071000
071100     IF WS-SLOT-CAND-MM EQUAL ZEROES
071200         CONTINUE
071300     ELSE IF WS-SLOT-CAND-MM NOT GREATER THAN 30
071400         MOVE 30 TO WS-SLOT-CAND-MM
071500     ELSE
071600         MOVE ZEROES TO WS-SLOT-CAND-MM
071700         ADD 1 TO WS-SLOT-CAND-HH
071800         IF WS-SLOT-CAND-HH EQUAL 24
071900             MOVE ZEROES TO WS-SLOT-CAND-HH
072000             MOVE WS-SLOT-CAND-YMD TO WS-ADJ-YMD
072100             MOVE 1 TO WS-ADJ-DAYS-LEFT
072200             PERFORM 5010-ADD-DAYS THRU 5010-EXIT
072300             MOVE WS-ADJ-YMD TO WS-SLOT-CAND-YMD.
072400 2110-EXIT.
072500     EXIT.
072600
072700*****************************************************************
072800* Does the candidate collide with an occupied slot?  If so, add  *
072900* the channel's step minutes and, on crossing the end time,      *
073000* roll to the start of the next day.                              *
073100*****************************************************************
073200 2120-RESOLVE-CONFLICT.
073300     PERFORM 2140-SCAN-OCCUPIED    THRU 2140-EXIT.
073400     IF WS-SLOT-IS-OCCUPIED
073500         PERFORM 2150-ADVANCE-CANDIDATE THRU 2150-EXIT.
073600 2120-EXIT.
073700     EXIT.
073800
073900 2130-ROLL-TO-NEXT-DAY.
074000     MOVE WS-SLOT-CAND-YMD TO WS-ADJ-YMD.
074100     MOVE 1 TO WS-ADJ-DAYS-LEFT.
074200     PERFORM 5010-ADD-DAYS THRU 5010-EXIT.
074300     MOVE WS-ADJ-YMD TO WS-SLOT-CAND-YMD.
074400 2130-EXIT.
074500     EXIT.
074600
074700 2140-SCAN-OCCUPIED.
074800     MOVE 'N' TO WS-SLOT-OCCUPIED-SW.
074900     PERFORM 2145-CHECK-ONE-POST   THRU 2145-EXIT
075000             VARYING WS-OVL-IDX FROM 1 BY 1
075100             UNTIL WS-OVL-IDX GREATER THAN WS-POST-COUNT
075200             OR WS-SLOT-IS-OCCUPIED.
075300 2140-EXIT.
075400     EXIT.
075500
075600 2145-CHECK-ONE-POST.
075700     IF  PT-CHANNEL-ID(WS-OVL-IDX) EQUAL PT-CHANNEL-ID(PT-IDX)
075800     AND PT-SCHEDULED-AT(WS-OVL-IDX) EQUAL WS-SLOT-CANDIDATE
075900     AND (PT-IS-APPROVED(WS-OVL-IDX) OR PT-IS-SCHEDULED(WS-OVL-IDX))
076000     AND WS-OVL-IDX NOT EQUAL PT-IDX
076100         MOVE 'Y' TO WS-SLOT-OCCUPIED-SW.
076200 2145-EXIT.
076300     EXIT.
076400
076500 2150-ADVANCE-CANDIDATE.
076600     ADD CHT-SLOT-STEP-MIN(CHT-IDX) TO WS-SLOT-CAND-MM.
076700     PERFORM 2160-CARRY-MINUTES    THRU 2160-EXIT.
076800
076900     COMPUTE WS-SLOT-END-MINUTE =
077000         (CHT-SLOT-END-HH(CHT-IDX) * 60) + CHT-SLOT-END-MM(CHT-IDX).
077100     COMPUTE WS-SLOT-MINUTE-OF-DAY =
077200         (WS-SLOT-CAND-HH * 60) + WS-SLOT-CAND-MM.
077300
077400     IF WS-SLOT-MINUTE-OF-DAY GREATER THAN WS-SLOT-END-MINUTE
077500         PERFORM 2130-ROLL-TO-NEXT-DAY THRU 2130-EXIT
077600         MOVE CHT-SLOT-START-HH(CHT-IDX) TO WS-SLOT-CAND-HH
077700         MOVE ZEROES TO WS-SLOT-CAND-MM.
077800 2150-EXIT.
077900     EXIT.
078000
078100 2160-CARRY-MINUTES.
078200     IF WS-SLOT-CAND-MM GREATER THAN 59
078300         SUBTRACT 60 FROM WS-SLOT-CAND-MM
078400         ADD 1 TO WS-SLOT-CAND-HH.
078500 2160-EXIT.
078600     EXIT.
078700
078800*****************************************************************
078900* PUBLISH-DUE.  One pass, PO-ID order, over every loaded post.   *
079000* Eligible posts are published or failed in place; every post    *
079100* gets a prior-status snapshot and an outcome for section 2.     *
079200*****************************************************************
079300 3000-PUBLISH-DUE-PASS.
079400     PERFORM 3010-PROCESS-ONE-POST  THRU 3010-EXIT
079500             VARYING PT-IDX FROM 1 BY 1
079600             UNTIL PT-IDX GREATER THAN WS-POST-COUNT.
079700 3000-EXIT.
079800     EXIT.
079900
080000 3010-PROCESS-ONE-POST.
080100     MOVE PT-STATUS(PT-IDX) TO PT-PRIOR-STATUS(PT-IDX).
080200
080300     IF  (PT-IS-APPROVED(PT-IDX) OR PT-IS-SCHEDULED(PT-IDX))
080400     AND PT-SCHEDULED-AT(PT-IDX) NOT EQUAL ZEROES
080500     AND PT-SCHEDULED-AT(PT-IDX) NOT GREATER THAN WS-NOW
080600         SET PT-IS-PUBLISHING(PT-IDX) TO TRUE
080700         PERFORM 3020-COMPLETE-OR-FAIL THRU 3020-EXIT
080800     ELSE
080900         MOVE 'SKIPPED' TO PT-OUTCOME(PT-IDX)
081000         ADD 1 TO WS-SKIPPED-COUNT.
081100 3010-EXIT.
081200     EXIT.
081300
081400*****************************************************************
081500* Decide success/failure, then stamp the post accordingly.      *
081600* With no external messaging or moderation service in scope,     *
081700* the channel stand-ins are: a post whose channel row is gone    *
081800* from the table, or whose channel has no slug configured,       *
081900* fails MISSING-BOT; otherwise the text length check from        *
082000* TEXT-VALIDATE fails FORBIDDEN; anything else PUBLISHES.  Every  *
082100* branch below ends in a Completion or a Failure, never a bare    *
082200* skip -- 3010 has already flipped the post to PUBLISHING, so     *
082300* once we are in here the post must come out the other side one   *
082400* way or the other.                                                *
082500*****************************************************************
082600 3020-COMPLETE-OR-FAIL.
082700     PERFORM 1321-FIND-OWNER-CHANNEL THRU 1321-EXIT.
082800
082900     IF NOT WS-CH-FOUND
083000         MOVE 'FAILED'       TO PT-OUTCOME(PT-IDX)
083100         MOVE 'failed'       TO PT-PUB-STATUS(PT-IDX)
083200         MOVE 'missing-bot'  TO PT-PUB-REASON(PT-IDX)
083300         PERFORM 3030-RESTORE-STATUS THRU 3030-EXIT
083400         ADD 1 TO WS-FAILED-COUNT
083500         GO TO 3020-EXIT.
083600
083700     IF CHT-SLUG(CHT-IDX) EQUAL SPACES
083800         MOVE 'FAILED'       TO PT-OUTCOME(PT-IDX)
083900         MOVE 'failed'       TO PT-PUB-STATUS(PT-IDX)
084000         MOVE 'missing-bot'  TO PT-PUB-REASON(PT-IDX)
084100         PERFORM 3030-RESTORE-STATUS THRU 3030-EXIT
084200         ADD 1 TO WS-FAILED-COUNT
084300         GO TO 3020-EXIT.
084400
084500     PERFORM 2020-VALIDATE-TEXT THRU 2020-EXIT.
084600     IF NOT WS-TEXT-IS-VALID
084700         MOVE 'FAILED'       TO PT-OUTCOME(PT-IDX)
084800         MOVE 'failed'       TO PT-PUB-STATUS(PT-IDX)
084900         MOVE 'forbidden'    TO PT-PUB-REASON(PT-IDX)
085000         PERFORM 3030-RESTORE-STATUS THRU 3030-EXIT
085100         ADD 1 TO WS-FAILED-COUNT
085200         GO TO 3020-EXIT.
085300
085400     IF PT-SCHEDULED-AT(PT-IDX) EQUAL ZEROES
085500         MOVE WS-NOW TO PT-SCHEDULED-AT(PT-IDX).
085600
085700     ADD 1 TO WS-NEXT-MSG-ID.
085800     MOVE WS-NEXT-MSG-ID  TO PT-MESSAGE-ID(PT-IDX).
085900     MOVE WS-NOW           TO PT-PUBLISHED-AT(PT-IDX).
086000     PERFORM 3100-COMPUTE-DUPE-SCORE THRU 3100-EXIT.
086100     MOVE WS-BEST-SCORE    TO PT-DUPE-SCORE(PT-IDX).
086200     SET PT-IS-PUBLISHED(PT-IDX) TO TRUE.
086300     MOVE 'completed'      TO PT-PUB-STATUS(PT-IDX).
086400     MOVE 'PUBLISHED'      TO PT-OUTCOME(PT-IDX).
086500     ADD 1 TO WS-PUBLISHED-COUNT.
086600     PERFORM 1330-SEED-PUB-TEXT THRU 1330-EXIT.
086700 3020-EXIT.
086800     EXIT.
086900
087000 3030-RESTORE-STATUS.
087100     IF PT-SCHEDULED-AT(PT-IDX) NOT EQUAL ZEROES
087200         SET PT-IS-SCHEDULED(PT-IDX) TO TRUE
087300     ELSE
087400         SET PT-IS-APPROVED(PT-IDX) TO TRUE.
087500 3030-EXIT.
087600     EXIT.
087700
087800*****************************************************************
087900* DUPE-SCORE -- maximum token-set similarity of this post's text *
088000* against the published-text window.                             *
088100*****************************************************************
088200 3100-COMPUTE-DUPE-SCORE.
088300     MOVE ZEROES TO WS-BEST-SCORE.
088400     IF WS-PUB-TEXT-COUNT EQUAL ZEROES
088500         GO TO 3100-EXIT.
088600
088700     MOVE PT-TEXT(PT-IDX)    TO WS-TOK-INPUT-TEXT.
088800     MOVE PT-TEXT-LEN(PT-IDX) TO WS-TOK-INPUT-LEN.
088900     IF WS-TOK-INPUT-LEN EQUAL ZEROES OR
089000        WS-TOK-INPUT-LEN GREATER THAN 200
089100         MOVE 200 TO WS-TOK-INPUT-LEN.
089200     PERFORM 3110-TOKENIZE THRU 3110-EXIT.
089300     PERFORM 3140-COPY-TO-CAND THRU 3140-EXIT.
089400
089500     PERFORM 3150-SCORE-AGAINST-ONE THRU 3150-EXIT
089600             VARYING PUB-IDX FROM 1 BY 1
089700             UNTIL PUB-IDX GREATER THAN WS-PUB-TEXT-COUNT.
089800 3100-EXIT.
089900     EXIT.
090000
090100 3110-TOKENIZE.
090200     MOVE 1 TO WS-TOK-PTR.
090300     MOVE ZEROES TO WS-TOK-OUT-COUNT.
090400     PERFORM 3111-NEXT-TOKEN THRU 3111-EXIT
090500             WITH TEST AFTER
090600             UNTIL WS-TOK-PTR GREATER THAN WS-TOK-INPUT-LEN
090700             OR WS-TOK-OUT-COUNT EQUAL 40.
090800 3110-EXIT.
090900     EXIT.
091000
091100 3111-NEXT-TOKEN.
091200     MOVE SPACES TO WS-TOK-RAW.
091300     UNSTRING WS-TOK-INPUT-TEXT(1:WS-TOK-INPUT-LEN)
091400         DELIMITED BY ALL SPACE
091500         INTO WS-TOK-RAW
091600         WITH POINTER WS-TOK-PTR.
091700     IF WS-TOK-RAW EQUAL SPACES
091800         GO TO 3111-EXIT.
091900     INSPECT WS-TOK-RAW CONVERTING
092000         'abcdefghijklmnopqrstuvwxyz' TO
092100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
092200     PERFORM 3112-ADD-IF-DISTINCT THRU 3112-EXIT.
092300 3111-EXIT.
092400     EXIT.
092500
092600 3112-ADD-IF-DISTINCT.
092700     MOVE 'N' TO WS-DUP-TOKEN-SW.
092800     PERFORM 3113-CHECK-DUP       THRU 3113-EXIT
092900             VARYING WS-TOK-SCAN-IDX FROM 1 BY 1
093000             UNTIL WS-TOK-SCAN-IDX GREATER THAN WS-TOK-OUT-COUNT
093100             OR WS-DUP-TOKEN-SW EQUAL 'Y'.
093200     IF  WS-DUP-TOKEN-SW EQUAL 'N'
093300     AND WS-TOK-OUT-COUNT LESS THAN 40
093400         ADD 1 TO WS-TOK-OUT-COUNT
093500         MOVE WS-TOK-RAW TO WS-TOK-OUT-ENTRY(WS-TOK-OUT-COUNT).
093600 3112-EXIT.
093700     EXIT.
093800
093900 3113-CHECK-DUP.
094000     IF WS-TOK-RAW EQUAL WS-TOK-OUT-ENTRY(WS-TOK-SCAN-IDX)
094100         MOVE 'Y' TO WS-DUP-TOKEN-SW.
094200 3113-EXIT.
094300     EXIT.
094400
094500*****************************************************************
094600* Copy the generic token-scratch table into the candidate's own *
094700* table before the scratch is reused for each comparison text.  *
094800*****************************************************************
094900 3140-COPY-TO-CAND.
095000     MOVE WS-TOK-OUT-COUNT TO WS-CAND-TOK-COUNT.
095100     PERFORM 3141-COPY-ONE-CAND   THRU 3141-EXIT
095200             VARYING WS-TOK-COPY-IDX FROM 1 BY 1
095300             UNTIL WS-TOK-COPY-IDX GREATER THAN WS-CAND-TOK-COUNT.
095400 3140-EXIT.
095500     EXIT.
095600
095700 3141-COPY-ONE-CAND.
095800     MOVE WS-TOK-OUT-ENTRY(WS-TOK-COPY-IDX)
095900       TO WS-CAND-TOK-ENTRY(WS-TOK-COPY-IDX).
096000 3141-EXIT.
096100     EXIT.
096200
096300*****************************************************************
096400* Score the candidate against one published text.                *
096500*****************************************************************
096600 3150-SCORE-AGAINST-ONE.
096700     MOVE PUB-TEXT(PUB-IDX)  TO WS-TOK-INPUT-TEXT.
096800     MOVE 200                TO WS-TOK-INPUT-LEN.
096900     PERFORM 3110-TOKENIZE THRU 3110-EXIT.
097000     MOVE WS-TOK-OUT-COUNT TO WS-OTHER-TOK-COUNT.
097100     PERFORM 3151-COPY-ONE-OTHER THRU 3151-EXIT
097200             VARYING WS-TOK-COPY-IDX FROM 1 BY 1
097300             UNTIL WS-TOK-COPY-IDX GREATER THAN WS-OTHER-TOK-COUNT.
097400
097500     PERFORM 3120-COMPUTE-OVERLAP  THRU 3120-EXIT.
097600     PERFORM 3130-COMPUTE-SIM      THRU 3130-EXIT.
097700
097800     IF WS-SIM-SCORE GREATER THAN WS-BEST-SCORE
097900         MOVE WS-SIM-SCORE TO WS-BEST-SCORE.
098000 3150-EXIT.
098100     EXIT.
098200
098300 3151-COPY-ONE-OTHER.
098400     MOVE WS-TOK-OUT-ENTRY(WS-TOK-COPY-IDX)
098500       TO WS-OTHER-TOK-ENTRY(WS-TOK-COPY-IDX).
098600 3151-EXIT.
098700     EXIT.
098800
098900*****************************************************************
099000* Intersection count of the candidate and comparison token sets.*
099100*****************************************************************
099200 3120-COMPUTE-OVERLAP.
099300     MOVE ZEROES TO WS-INTERSECT-CNT.
099400     PERFORM 3121-SCAN-CAND       THRU 3121-EXIT
099500             VARYING WS-OVL-IDX FROM 1 BY 1
099600             UNTIL WS-OVL-IDX GREATER THAN WS-CAND-TOK-COUNT.
099700 3120-EXIT.
099800     EXIT.
099900
100000 3121-SCAN-CAND.
100100     MOVE 'N' TO WS-MATCH-SW.
100200     PERFORM 3122-SCAN-OTHER      THRU 3122-EXIT
100300             VARYING WS-OVL-IDX2 FROM 1 BY 1
100400             UNTIL WS-OVL-IDX2 GREATER THAN WS-OTHER-TOK-COUNT
100500             OR WS-MATCH-SW EQUAL 'Y'.
100600     IF WS-MATCH-SW EQUAL 'Y'
100700         ADD 1 TO WS-INTERSECT-CNT.
100800 3121-EXIT.
100900     EXIT.
101000
101100 3122-SCAN-OTHER.
101200     IF WS-CAND-TOK-ENTRY(WS-OVL-IDX) EQUAL
101300        WS-OTHER-TOK-ENTRY(WS-OVL-IDX2)
101400         MOVE 'Y' TO WS-MATCH-SW.
101500 3122-EXIT.
101600     EXIT.
101700
101800*****************************************************************
101900* Token-set similarity ratio, per BUSINESS RULES DUPE-SCORE.    *
102000*****************************************************************
102100 3130-COMPUTE-SIM.
102200     COMPUTE WS-DA-CNT = WS-CAND-TOK-COUNT - WS-INTERSECT-CNT.
102300     COMPUTE WS-DB-CNT = WS-OTHER-TOK-COUNT - WS-INTERSECT-CNT.
102400     IF WS-DA-CNT EQUAL ZEROES OR WS-DB-CNT EQUAL ZEROES
102500         MOVE 1.000 TO WS-SIM-SCORE
102600     ELSE
102700         COMPUTE WS-SIM-SCORE ROUNDED =
102800             (2 * WS-INTERSECT-CNT) /
102900             ((2 * WS-INTERSECT-CNT) + WS-DA-CNT + WS-DB-CNT).
103000 3130-EXIT.
103100     EXIT.
103200
103300*****************************************************************
103400* Find the single oldest entry in the published-text window.    *
103500*****************************************************************
103600 3310-FIND-OLDEST-PUB.
103700     MOVE 1 TO WS-MIN-PUB-IDX.
103800     MOVE PUB-PUBLISHED-AT(1) TO WS-MIN-PUB-AT.
103900     PERFORM 3311-CHECK-ONE-PUB   THRU 3311-EXIT
104000             VARYING PUB-IDX FROM 2 BY 1
104100             UNTIL PUB-IDX GREATER THAN WS-PUB-TEXT-COUNT.
104200 3310-EXIT.
104300     EXIT.
104400
104500 3311-CHECK-ONE-PUB.
104600     IF PUB-PUBLISHED-AT(PUB-IDX) LESS THAN WS-MIN-PUB-AT
104700         MOVE PUB-IDX TO WS-MIN-PUB-IDX
104800         MOVE PUB-PUBLISHED-AT(PUB-IDX) TO WS-MIN-PUB-AT.
104900 3311-EXIT.
105000     EXIT.
105100
105200*****************************************************************
105300* Section 2 -- printed after publish-due has run, grouped by    *
105400* channel with a per-channel published subtotal (the post file  *
105500* itself is in PO-ID order, not channel order, so this prints    *
105600* from the channel table outward the same way ZPUB000 does).     *
105700* A post is stamped PT-PRINTED-SW when its detail line goes out  *
105800* under its owning channel's banner; 3930 sweeps the post table   *
105900* afterward for anything still unstamped -- a post that went       *
106000* through 3010/3020 but whose PO-CHANNEL-ID matches no row in      *
106100* the channel table (the missing-bot case at 3020) -- so every     *
106200* processed post gets one detail line, per channel or otherwise.  *
106300*****************************************************************
106400 3900-PRINT-SECTION-2.
106500     WRITE RUN-REPORT-LINE FROM RPT-SECTION-2-HEADING
106600           AFTER ADVANCING 2 LINES.
106700
106800     PERFORM 3910-PRINT-ONE-CHANNEL THRU 3910-EXIT
106900             VARYING CHT-IDX FROM 1 BY 1
107000             UNTIL CHT-IDX GREATER THAN WS-CHANNEL-COUNT.
107100
107200     MOVE 'N' TO WS-UNASSIGNED-BANNER-SW.
107300     PERFORM 3930-PRINT-UNASSIGNED-POST THRU 3930-EXIT
107400             VARYING PT-IDX FROM 1 BY 1
107500             UNTIL PT-IDX GREATER THAN WS-POST-COUNT.
107600
107700     MOVE WS-PUBLISHED-COUNT TO RT2-PUBLISHED.
107800     MOVE WS-FAILED-COUNT    TO RT2-FAILED.
107900     MOVE WS-SKIPPED-COUNT   TO RT2-SKIPPED.
108000     WRITE RUN-REPORT-LINE FROM RPT-TOTAL-2
108100           AFTER ADVANCING 2 LINES.
108200 3900-EXIT.
108300     EXIT.
108400
108500 3910-PRINT-ONE-CHANNEL.
108600     MOVE ZEROES TO CHT-PUB-COUNT(CHT-IDX).
108700     MOVE CHT-ID(CHT-IDX)   TO RCB-CHANNEL-ID.
108800     MOVE CHT-NAME(CHT-IDX) TO RCB-CHANNEL-NAME.
108900     WRITE RUN-REPORT-LINE FROM RPT-CHANNEL-BANNER
109000           AFTER ADVANCING 1 LINE.
109100
109200     PERFORM 3920-PRINT-ONE-POST  THRU 3920-EXIT
109300             VARYING PT-IDX FROM 1 BY 1
109400             UNTIL PT-IDX GREATER THAN WS-POST-COUNT.
109500
109600     MOVE CHT-PUB-COUNT(CHT-IDX) TO RS2-CHANNEL-PUB-CNT.
109700     WRITE RUN-REPORT-LINE FROM RPT-SUBTOTAL-2
109800           AFTER ADVANCING 1 LINE.
109900 3910-EXIT.
110000     EXIT.
110100
110200 3920-PRINT-ONE-POST.
110300     IF PT-CHANNEL-ID(PT-IDX) EQUAL CHT-ID(CHT-IDX)
110400         MOVE PT-PO-ID(PT-IDX)         TO RD2-POST-ID
110500         MOVE PT-CHANNEL-ID(PT-IDX)    TO RD2-CHANNEL-ID
110600         MOVE PT-PRIOR-STATUS(PT-IDX)  TO RD2-PRIOR-STATUS
110700         MOVE PT-OUTCOME(PT-IDX)       TO RD2-OUTCOME
110800         MOVE PT-DUPE-SCORE(PT-IDX)    TO RD2-DUPE-SCORE
110900         WRITE RUN-REPORT-LINE FROM RPT-DETAIL-2
111000               AFTER ADVANCING 1 LINE
111100         SET PT-WAS-PRINTED(PT-IDX) TO TRUE
111200         IF PT-OUTCOME(PT-IDX) EQUAL 'PUBLISHED'
111300             ADD 1 TO CHT-PUB-COUNT(CHT-IDX).
111400 3920-EXIT.
111500     EXIT.
111600
111700*****************************************************************
111800* Leftover pass -- posts 3910/3920 never printed because no row  *
111900* in the channel table matches their PO-CHANNEL-ID (3020's        *
112000* CHANNEL-NOT-FOUND case).  One banner ahead of the whole group,  *
112100* printed on the first leftover found, not one per post.          *
112200*****************************************************************
112300 3930-PRINT-UNASSIGNED-POST.
112400     IF PT-WAS-PRINTED(PT-IDX)
112500         GO TO 3930-EXIT.
112600
112700     IF NOT WS-UNASSIGNED-BANNER-DONE
112800         WRITE RUN-REPORT-LINE FROM RPT-UNASSIGNED-BANNER
112900               AFTER ADVANCING 1 LINE
113000         MOVE 'Y' TO WS-UNASSIGNED-BANNER-SW.
113100
113200     MOVE PT-PO-ID(PT-IDX)         TO RD2-POST-ID.
113300     MOVE PT-CHANNEL-ID(PT-IDX)    TO RD2-CHANNEL-ID.
113400     MOVE PT-PRIOR-STATUS(PT-IDX)  TO RD2-PRIOR-STATUS.
113500     MOVE PT-OUTCOME(PT-IDX)       TO RD2-OUTCOME.
113600     MOVE PT-DUPE-SCORE(PT-IDX)    TO RD2-DUPE-SCORE.
113700     WRITE RUN-REPORT-LINE FROM RPT-DETAIL-2
113800           AFTER ADVANCING 1 LINE.
113900     SET PT-WAS-PRINTED(PT-IDX) TO TRUE.
114000 3930-EXIT.
114100     EXIT.
114200
114300*****************************************************************
114400* HOUSEKEEPING -- H1/H2 against the in-memory post table, H3    *
114500* in a straight pass over the media file.                        *
114600*****************************************************************
114700 4000-HOUSEKEEPING-PASS.
114800     PERFORM 4100-EXPIRE-DRAFTS    THRU 4100-EXIT
114900             VARYING PT-IDX FROM 1 BY 1
115000             UNTIL PT-IDX GREATER THAN WS-POST-COUNT.
115100
115200     IF WS-RETENTION-DAYS GREATER THAN ZEROES
115300         MOVE WS-NOW-YMD TO WS-ADJ-YMD
115400         MOVE WS-RETENTION-DAYS TO WS-ADJ-DAYS-LEFT
115500         PERFORM 5020-SUBTRACT-DAYS THRU 5020-EXIT
115600         MOVE WS-ADJ-YMD  TO WS-CUTOFF-YMD
115700         MOVE WS-NOW-HMS  TO WS-CUTOFF-HMS
115800         PERFORM 4200-EXPIRE-PUBLISHED THRU 4200-EXIT
115900                 VARYING PT-IDX FROM 1 BY 1
116000                 UNTIL PT-IDX GREATER THAN WS-POST-COUNT.
116100
116200     PERFORM 4300-PURGE-MEDIA-PASS THRU 4300-EXIT.
116300
116400     MOVE WS-DRAFTS-EXPIRED-CNT  TO RT3-DRAFTS-EXPIRED.
116500     MOVE WS-PUBLISHED-AGED-CNT  TO RT3-PUBLISHED-AGED.
116600     MOVE WS-MEDIA-PURGED-CNT    TO RT3-MEDIA-PURGED.
116700     WRITE RUN-REPORT-LINE FROM RPT-SECTION-3-HEADING
116800           AFTER ADVANCING 2 LINES.
116900     WRITE RUN-REPORT-LINE FROM RPT-TOTAL-3
117000           AFTER ADVANCING 1 LINE.
117100 4000-EXIT.
117200     EXIT.
117300
117400*****************************************************************
117500* H1 -- drop DRAFT posts whose expiry has passed.                *
117600*****************************************************************
117700 4100-EXPIRE-DRAFTS.
117800     IF  PT-IS-DRAFT(PT-IDX)
117900     AND PT-EXPIRES-AT(PT-IDX) NOT EQUAL ZEROES
118000     AND PT-EXPIRES-AT(PT-IDX) LESS THAN WS-NOW
118100         MOVE 'N' TO PT-KEEP-SW(PT-IDX)
118200         ADD 1 TO WS-DRAFTS-EXPIRED-CNT.
118300 4100-EXIT.
118400     EXIT.
118500
118600*****************************************************************
118700* H2 -- drop PUBLISHED posts older than the retention cutoff,    *
118800* WS-CUTOFF-AT built by 4000 above ("now" minus retention days,  *
118900* time-of-day carried through unchanged).  Full 14-digit compare *
119000* against PT-PUBLISHED-AT -- a YMD-only compare would wrongly     *
119100* keep a post published earlier in the day on the cutoff date.   *
119200*****************************************************************
119300 4200-EXPIRE-PUBLISHED.
119400     IF  PT-IS-PUBLISHED(PT-IDX)
119500     AND PT-PUBLISHED-AT(PT-IDX) NOT EQUAL ZEROES
119600     AND PT-PUBLISHED-AT(PT-IDX) LESS THAN WS-CUTOFF-AT
119700         MOVE 'N' TO PT-KEEP-SW(PT-IDX)
119800         ADD 1 TO WS-PUBLISHED-AGED-CNT.
119900 4200-EXIT.
120000     EXIT.
120100
120200*****************************************************************
120300* H3 -- straight pass, media file to media-out file, clearing    *
120400* the cache path on entries whose cache expiry has passed.       *
120500*****************************************************************
120600 4300-PURGE-MEDIA-PASS.
120700     PERFORM 4310-READ-MEDIA       THRU 4310-EXIT
120800             WITH TEST AFTER
120900             UNTIL MEDIA-EOF.
121000 4300-EXIT.
121100     EXIT.
121200
121300 4310-READ-MEDIA.
121400     READ MEDIA-FILE
121500         AT END
121600             MOVE 'Y' TO MEDIA-EOF-SW
121700             GO TO 4310-EXIT.
121800
121900     MOVE SPACES          TO MEDIA-OUT-RECORD.
122000     MOVE MD-ID           TO MX-ID.
122100     MOVE MD-POST-ID       TO MX-POST-ID.
122200     MOVE MD-TYPE           TO MX-TYPE.
122300     MOVE MD-ORDER           TO MX-ORDER.
122400     MOVE MD-CACHE-PATH       TO MX-CACHE-PATH.
122500     MOVE MD-EXPIRES-AT        TO MX-EXPIRES-AT.
122600
122700     IF  MD-EXPIRES-AT NOT EQUAL ZEROES
122800     AND MD-EXPIRES-AT LESS THAN WS-NOW
122900         MOVE SPACES TO MX-CACHE-PATH
123000         ADD 1 TO WS-MEDIA-PURGED-CNT.
123100
123200     WRITE MEDIA-OUT-RECORD.
123300 4310-EXIT.
123400     EXIT.
123500
123600*****************************************************************
123700* Rewrite the surviving posts to POST-OUT-FILE, PO-ID order.     *
123800*****************************************************************
123900 5900-WRITE-POST-OUT.
124000     PERFORM 5910-WRITE-ONE-POST   THRU 5910-EXIT
124100             VARYING PT-IDX FROM 1 BY 1
124200             UNTIL PT-IDX GREATER THAN WS-POST-COUNT.
124300 5900-EXIT.
124400     EXIT.
124500
124600 5910-WRITE-ONE-POST.
124700     IF PT-KEEP(PT-IDX)
124800         MOVE SPACES                   TO POST-OUT-RECORD
124900         MOVE PT-PO-ID(PT-IDX)          TO PX-ID
125000         MOVE PT-CHANNEL-ID(PT-IDX)     TO PX-CHANNEL-ID
125100         MOVE PT-STATUS(PT-IDX)         TO PX-STATUS
125200         MOVE PT-SCHED-MODE(PT-IDX)     TO PX-SCHED-MODE
125300         MOVE PT-SCHEDULED-AT(PT-IDX)   TO PX-SCHEDULED-AT
125400         MOVE PT-CREATED-AT(PT-IDX)     TO PX-CREATED-AT
125500         MOVE PT-EXPIRES-AT(PT-IDX)     TO PX-EXPIRES-AT
125600         MOVE PT-PUBLISHED-AT(PT-IDX)   TO PX-PUBLISHED-AT
125700         MOVE PT-MESSAGE-ID(PT-IDX)     TO PX-MESSAGE-ID
125800         MOVE PT-DUPE-SCORE(PT-IDX)     TO PX-DUPE-SCORE
125900         MOVE PT-PUB-STATUS(PT-IDX)     TO PX-PUB-STATUS
126000         MOVE PT-PUB-REASON(PT-IDX)     TO PX-PUB-REASON
126100         MOVE PT-TEXT-LEN(PT-IDX)       TO PX-TEXT-LEN
126200         MOVE PT-TEXT(PT-IDX)           TO PX-TEXT
126300         WRITE POST-OUT-RECORD.
126400 5910-EXIT.
126500     EXIT.
126600
126700*****************************************************************
126800* Calendar-day arithmetic, one day at a time -- the deltas in    *
126900* play here (draft TTL, publish retention) are small enough that *
127000* a day-by-day loop costs nothing against a batch run.            *
127100*****************************************************************
127200 5010-ADD-DAYS.
127300     PERFORM 5011-ADD-ONE-DAY     THRU 5011-EXIT
127400             VARYING WS-DIVQUOT FROM 1 BY 1
127500             UNTIL WS-DIVQUOT GREATER THAN WS-ADJ-DAYS-LEFT.
127600 5010-EXIT.
127700     EXIT.
127800
127900 5011-ADD-ONE-DAY.
128000     PERFORM 5030-CHECK-LEAP-YEAR  THRU 5030-EXIT.
128100     MOVE WS-MONLEN-ENTRY(WS-ADJ-MM) TO WS-DAYS-IN-MONTH.
128200     IF WS-ADJ-MM EQUAL 2 AND WS-IS-LEAP-YEAR
128300         MOVE 29 TO WS-DAYS-IN-MONTH.
128400
128500     ADD 1 TO WS-ADJ-DD.
128600     IF WS-ADJ-DD GREATER THAN WS-DAYS-IN-MONTH
128700         MOVE 1 TO WS-ADJ-DD
128800         ADD 1 TO WS-ADJ-MM
128900         IF WS-ADJ-MM GREATER THAN 12
129000             MOVE 1 TO WS-ADJ-MM
129100             ADD 1 TO WS-ADJ-YYYY.
129200 5011-EXIT.
129300     EXIT.
129400
129500 5020-SUBTRACT-DAYS.
129600     PERFORM 5021-SUB-ONE-DAY     THRU 5021-EXIT
129700             VARYING WS-DIVQUOT FROM 1 BY 1
129800             UNTIL WS-DIVQUOT GREATER THAN WS-ADJ-DAYS-LEFT.
129900 5020-EXIT.
130000     EXIT.
130100
130200 5021-SUB-ONE-DAY.
130300     SUBTRACT 1 FROM WS-ADJ-DD.
130400     IF WS-ADJ-DD LESS THAN 1
130500         PERFORM 5022-BORROW-MONTH THRU 5022-EXIT.
130600 5021-EXIT.
130700     EXIT.
130800
130900 5022-BORROW-MONTH.
131000     SUBTRACT 1 FROM WS-ADJ-MM.
131100     IF WS-ADJ-MM LESS THAN 1
131200         MOVE 12 TO WS-ADJ-MM
131300         SUBTRACT 1 FROM WS-ADJ-YYYY.
131400
131500     PERFORM 5030-CHECK-LEAP-YEAR THRU 5030-EXIT.
131600     MOVE WS-MONLEN-ENTRY(WS-ADJ-MM) TO WS-DAYS-IN-MONTH.
131700     IF WS-ADJ-MM EQUAL 2 AND WS-IS-LEAP-YEAR
131800         MOVE 29 TO WS-DAYS-IN-MONTH.
131900     MOVE WS-DAYS-IN-MONTH TO WS-ADJ-DD.
132000 5022-EXIT.
132100     EXIT.
132200
132300 5030-CHECK-LEAP-YEAR.
132400     MOVE 'N' TO WS-LEAP-SW.
132500     DIVIDE WS-ADJ-YYYY BY 4   GIVING WS-DIVQUOT REMAINDER WS-REM4.
132600     DIVIDE WS-ADJ-YYYY BY 100 GIVING WS-DIVQUOT REMAINDER WS-REM100.
132700     DIVIDE WS-ADJ-YYYY BY 400 GIVING WS-DIVQUOT REMAINDER WS-REM400.
132800     IF  WS-REM4 EQUAL ZEROES
132900     AND (WS-REM100 NOT EQUAL ZEROES OR WS-REM400 EQUAL ZEROES)
133000         MOVE 'Y' TO WS-LEAP-SW.
133100 5030-EXIT.
133200     EXIT.
133300
133400*****************************************************************
133500* Close down.                                                    *
133600*****************************************************************
133700 9000-TERMINATE.
133800     CLOSE CHANNEL-FILE
133900           POST-FILE
134000           POST-OUT-FILE
134100           MEDIA-FILE
134200           MEDIA-OUT-FILE
134300           RUN-REPORT.
134400 9000-EXIT.
134500     EXIT.
