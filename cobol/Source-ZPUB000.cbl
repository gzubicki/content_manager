000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      ZPUB000.
000300 AUTHOR.          R FRERKING.
000400 INSTALLATION.    ENTERPRISE BATCH SYSTEMS.
000500 DATE-WRITTEN.    04/17/1989.
000600 DATE-COMPILED.
000700 SECURITY.        COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZPUB000 -- MULTI-CHANNEL PUBLISHING BATCH SYSTEM.             *
001100*                                                                *
001200* DRAFT REPLENISHMENT STEP.  FIRST STEP OF THE NIGHTLY ZPUB     *
001300* JOB STREAM.  FOR EACH CONFIGURED CHANNEL, COUNTS THE DRAFT    *
001400* POSTS ON HAND AND, WHEN SHORT OF THE CHANNEL'S DRAFT TARGET,  *
001500* WRITES ONE DRAFTREQ RECORD SO THE GENERATION STEP (EXTERNAL   *
001600* TO THIS SYSTEM) KNOWS HOW MANY NEW DRAFTS TO PRODUCE.  OPENS  *
001700* RUN-REPORT FRESH -- ZPUB001 EXTENDS THE SAME REPORT WHEN IT   *
001800* RUNS AS STEP 2.                                               *
001900*                                                                *
002000* Date        UserID    Description                             *
002100* ----------- --------  --------------------------------------- *
002200* 04/17/1989  RLJ       Original cache-expiration sweep, the     *
002300*                       ancestor of this program (ZECS003).      *
002400* 11/02/1991  RLJ       Restart/resume logic for long runs.      *
002500* 06/14/1994  RKF       Added replication to standby site.       *
002600* 12/09/1998  THN       Y2K remediation -- all date fields       *
002700*                       widened to 4-digit year, abstime use     *
002800*                       reviewed for century rollover.           *
002900* 01/11/1999  THN       Y2K regression retest, no further        *
003000*                       changes required.                        *
003100* 09/30/2002  RKF       zECS retired from this shop; program      *
003200*                       mothballed pending new assignment.        *
003300* 06/02/2021  RKF       Rebuilt from the ground up as the draft  *
003400*                       replenishment step of the new ZPUB       *
003500*                       publishing batch job stream.  Ticket     *
003600*                       PUB-1140.  CHANNEL-FILE/POST-FILE read   *
003700*                       in full, per-channel draft shortfall      *
003800*                       written to DRAFTREQ-FILE.                *
003900* 11/20/2021  RKF       Added RUN-REPORT section 1 (detail and    *
004000*                       total lines), ticket PUB-1177.             *
004100* 01/09/2023  THN       Picked up the widened POST-TABLE entry    *
004200*                       after ZPUBPOC was reworked, ticket         *
004300*                       PUB-1287.                                  *
004400* 03/14/2024  THN       Added UPSI-0 verbose-run switch for        *
004500*                       operations diagnostics, ticket PUB-1334.   *
004600* 05/19/2025  RKF       Removed PT-ENTRY-AS-KEY, a bad REDEFINES   *
004700*                       of the ODO'd POST-TABLE entry that never   *
004800*                       compiled clean and was not referenced.     *
004900*                       Verbose-run switch now echoes the          *
005000*                       DRAFTREQ record to RUN-REPORT through a    *
005100*                       flat-byte REDEFINES as it is written.      *
005200*                       Counters and switches recast to 77-level   *
005300*                       per shop standard.  GOBACK in place of     *
005400*                       STOP RUN, consistent with ZPUB001, since   *
005500*                       both steps share one JCL run unit.          *
005600*                       Ticket PUB-1401.                            *
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-3090.
006100 OBJECT-COMPUTER.  IBM-3090.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON  STATUS IS PUB-VERBOSE-RUN
006500            OFF STATUS IS PUB-NORMAL-RUN.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CHANNEL-FILE    ASSIGN TO CHANFILE
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS WS-CHANNEL-FILE-STATUS.
007100     SELECT POST-FILE       ASSIGN TO POSTFILE
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS WS-POST-FILE-STATUS.
007400     SELECT DRAFTREQ-FILE   ASSIGN TO DRFTFILE
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS WS-DRFT-FILE-STATUS.
007700     SELECT RUN-REPORT      ASSIGN TO RUNRPT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS WS-RPT-FILE-STATUS.
008000*****************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300*****************************************************************
008400* Channel master, ascending CH-ID.                               *
008500*****************************************************************
008600 FD  CHANNEL-FILE.
008700     COPY ZPUBCHC.
008800*****************************************************************
008900* Post file, ascending PO-ID.  Read fully into WS-POST-TABLE     *
009000* below -- SPEC note: file is small enough to hold in storage.   *
009100*****************************************************************
009200 FD  POST-FILE.
009300     COPY ZPUBPOC.
009400*****************************************************************
009500* Draft-request output, one record per channel short of target. *
009600*****************************************************************
009700 FD  DRAFTREQ-FILE.
009800 01  DRAFT-REQUEST-RECORD.
009900     02  DR-CHANNEL-ID       PIC 9(06).
010000     02  DR-MISSING          PIC 9(03).
010100     02  FILLER              PIC X(11).
010200*                            ALTERNATE VIEW -- THE RECORD AS ONE FLAT
010300*                            20-BYTE FIELD, SO 2200-EMIT-REQUEST CAN
010400*                            ECHO WHAT WAS JUST WRITTEN TO THE REPORT
010500*                            WHEN UPSI-0 VERBOSE MODE IS ON, WITHOUT
010600*                            CARRYING A SECOND COPY OF THE FIELDS.
010700 01  DRAFT-REQUEST-AS-LINE REDEFINES DRAFT-REQUEST-RECORD
010800                            PIC X(20).
010900*****************************************************************
011000* Run report, 132 columns, section 1 written here, sections 2   *
011100* and 3 appended by ZPUB001.                                    *
011200*****************************************************************
011300 FD  RUN-REPORT.
011400 01  RUN-REPORT-LINE         PIC X(132).
011500*****************************************************************
011600 WORKING-STORAGE SECTION.
011700*****************************************************************
011800* File status fields.                                            *
011900*****************************************************************
012000 77  WS-CHANNEL-FILE-STATUS  PIC X(02).
012100     88  WS-CHANNEL-OK               VALUE '00'.
012200     88  WS-CHANNEL-EOF-STATUS       VALUE '10'.
012300 77  WS-POST-FILE-STATUS     PIC X(02).
012400     88  WS-POST-OK                  VALUE '00'.
012500     88  WS-POST-EOF-STATUS          VALUE '10'.
012600 77  WS-DRFT-FILE-STATUS     PIC X(02).
012700     88  WS-DRFT-OK                  VALUE '00'.
012800 77  WS-RPT-FILE-STATUS      PIC X(02).
012900     88  WS-RPT-OK                   VALUE '00'.
013000*****************************************************************
013100* Switches.                                                      *
013200*****************************************************************
013300 77  CHANNEL-EOF-SW          PIC X(01) VALUE 'N'.
013400     88  CHANNEL-EOF                 VALUE 'Y'.
013500 77  POST-EOF-SW             PIC X(01) VALUE 'N'.
013600     88  POST-EOF                    VALUE 'Y'.
013700*****************************************************************
013800* Counters and accumulators.                                     *
013900*****************************************************************
014000 77  WS-POST-COUNT           PIC 9(04) VALUE ZEROES COMP.
014100 77  WS-DRAFT-COUNT-THIS-CH  PIC 9(03) VALUE ZEROES COMP-3.
014200 77  WS-MISSING-COUNT        PIC 9(03) VALUE ZEROES COMP-3.
014300 77  WS-CHANNELS-AFFECTED    PIC 9(05) VALUE ZEROES COMP-3.
014400 77  WS-DRAFTS-REQUESTED     PIC 9(07) VALUE ZEROES COMP-3.
014500 77  WS-LINE-COUNT           PIC 9(04) VALUE ZEROES COMP.
014600*****************************************************************
014700* Post table -- one entry per post on the file, channel id and  *
014800* status only, all that DRAFT-REPLENISH needs.  AUTO-SLOT and    *
014900* PUBLISH-DUE, which need the rest of the record, keep their     *
015000* own wider table in ZPUB001.                                    *
015100*****************************************************************
015200 01  WS-POST-TABLE.
015300     02  FILLER              PIC X(01).
015400     02  PT-ENTRY OCCURS 1 TO 3000 TIMES
015500                  DEPENDING ON WS-POST-COUNT
015600                  INDEXED BY PT-IDX.
015700         03  PT-CHANNEL-ID   PIC 9(06).
015800         03  PT-STATUS       PIC X(10).
015900*****************************************************************
016000* Run date/time and report layouts.                              *
016100*****************************************************************
016200 77  WS-TODAY                PIC 9(08) VALUE ZEROES.
016300 77  WS-NOW-TIME             PIC 9(06) VALUE ZEROES.
016400
016500 01  RPT-PAGE-HEADING.
016600     02  FILLER              PIC X(15) VALUE 'ZPUB000'.
016700     02  FILLER              PIC X(40)
016800                VALUE 'DRAFT REPLENISHMENT - PUBLISHING BATCH'.
016900     02  FILLER              PIC X(10) VALUE 'RUN DATE  '.
017000     02  RPH-RUN-DATE        PIC 9(08).
017100     02  FILLER              PIC X(03) VALUE SPACES.
017200     02  FILLER              PIC X(10) VALUE 'RUN TIME  '.
017300     02  RPH-RUN-TIME        PIC 9(06).
017400     02  FILLER              PIC X(40) VALUE SPACES.
017500
017600 01  RPT-VERBOSE-LINE        PIC X(132)
017700                VALUE 'UPSI-0 ON -- VERBOSE RUN REQUESTED'.
017800
017900 01  RPT-VERBOSE-DRAFTREQ.
018000     02  FILLER              PIC X(05) VALUE SPACES.
018100     02  FILLER              PIC X(18) VALUE 'DRAFTREQ RECORD  '.
018200     02  RVD-BYTES           PIC X(20).
018300     02  FILLER              PIC X(89) VALUE SPACES.
018400
018500 01  RPT-SECTION-1-HEADING   PIC X(132)
018600                VALUE 'SECTION 1 -- DRAFT REPLENISHMENT'.
018700
018800 01  RPT-DETAIL-1.
018900     02  FILLER              PIC X(05) VALUE SPACES.
019000     02  RD1-CHANNEL-ID      PIC 9(06).
019100     02  FILLER              PIC X(03) VALUE SPACES.
019200     02  RD1-CHANNEL-NAME    PIC X(30).
019300     02  FILLER              PIC X(03) VALUE SPACES.
019400     02  RD1-CURRENT-DRAFTS  PIC ZZ9.
019500     02  FILLER              PIC X(03) VALUE SPACES.
019600     02  RD1-TARGET          PIC ZZ9.
019700     02  FILLER              PIC X(03) VALUE SPACES.
019800     02  RD1-MISSING         PIC ZZ9.
019900     02  FILLER              PIC X(70) VALUE SPACES.
020000
020100 01  RPT-TOTAL-1.
020200     02  FILLER              PIC X(05) VALUE SPACES.
020300     02  FILLER              PIC X(25) VALUE 'TOTAL CHANNELS AFFECTED'.
020400     02  RT1-CHANNELS-AFFCT  PIC ZZ9.
020500     02  FILLER              PIC X(05) VALUE SPACES.
020600     02  FILLER              PIC X(25) VALUE 'TOTAL DRAFTS REQUESTED'.
020700     02  RT1-DRAFTS-REQD     PIC ZZZ9.
020800     02  FILLER              PIC X(65) VALUE SPACES.
020900*****************************************************************
021000 PROCEDURE DIVISION.
021100*****************************************************************
021200* Main process.                                                 *
021300*****************************************************************
021400     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
021500     PERFORM 1100-LOAD-POST-TABLE    THRU 1100-EXIT.
021600     PERFORM 2000-PROCESS-CHANNELS   THRU 2000-EXIT
021700             WITH TEST AFTER
021800             UNTIL CHANNEL-EOF.
021900     PERFORM 3000-FINISH             THRU 3000-EXIT.
022000
022100     GOBACK.
022200
022300*****************************************************************
022400* Open files, print the page heading, prime the switches.       *
022500*****************************************************************
022600 1000-INITIALIZE.
022700     OPEN INPUT  CHANNEL-FILE
022800                 POST-FILE.
022900     OPEN OUTPUT DRAFTREQ-FILE
023000                 RUN-REPORT.
023100
023200     ACCEPT WS-TODAY    FROM DATE YYYYMMDD.
023300     ACCEPT WS-NOW-TIME FROM TIME.
023400
023500     MOVE WS-TODAY              TO RPH-RUN-DATE.
023600     MOVE WS-NOW-TIME           TO RPH-RUN-TIME.
023700
023800     WRITE RUN-REPORT-LINE FROM RPT-PAGE-HEADING
023900           AFTER ADVANCING TOP-OF-FORM.
024000
024100     IF  PUB-VERBOSE-RUN
024200         WRITE RUN-REPORT-LINE FROM RPT-VERBOSE-LINE
024300               AFTER ADVANCING 1 LINE.
024400
024500     WRITE RUN-REPORT-LINE FROM RPT-SECTION-1-HEADING
024600           AFTER ADVANCING 2 LINES.
024700
024800     MOVE 'N'                   TO CHANNEL-EOF-SW.
024900     MOVE 'N'                   TO POST-EOF-SW.
025000     MOVE ZEROES                TO WS-POST-COUNT
025100                                    WS-CHANNELS-AFFECTED
025200                                    WS-DRAFTS-REQUESTED.
025300 1000-EXIT.
025400     EXIT.
025500
025600*****************************************************************
025700* Load every post on the file into WS-POST-TABLE.                *
025800*****************************************************************
025900 1100-LOAD-POST-TABLE.
026000     PERFORM 1110-READ-POST       THRU 1110-EXIT
026100             WITH TEST AFTER
026200             UNTIL POST-EOF.
026300 1100-EXIT.
026400     EXIT.
026500
026600 1110-READ-POST.
026700     READ POST-FILE
026800         AT END
026900             MOVE 'Y' TO POST-EOF-SW
027000             GO TO 1110-EXIT.
027100
027200     IF  WS-POST-COUNT GREATER THAN OR EQUAL TO 3000
027300         MOVE 'Y' TO POST-EOF-SW
027400         GO TO 1110-EXIT.
027500
027600     ADD 1                TO WS-POST-COUNT.
027700     MOVE PO-CHANNEL-ID    TO PT-CHANNEL-ID(WS-POST-COUNT).
027800     MOVE PO-STATUS        TO PT-STATUS(WS-POST-COUNT).
027900 1110-EXIT.
028000     EXIT.
028100
028200*****************************************************************
028300* Control break on channel id -- one pass through CHANNEL-FILE. *
028400*****************************************************************
028500 2000-PROCESS-CHANNELS.
028600     READ CHANNEL-FILE
028700         AT END
028800             MOVE 'Y' TO CHANNEL-EOF-SW
028900             GO TO 2000-EXIT.
029000
029100     PERFORM 2100-COUNT-DRAFTS    THRU 2100-EXIT.
029200     PERFORM 2200-EMIT-REQUEST    THRU 2200-EXIT.
029300 2000-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700* Count DRAFT posts belonging to the current channel.            *
029800*****************************************************************
029900 2100-COUNT-DRAFTS.
030000     MOVE ZEROES  TO WS-DRAFT-COUNT-THIS-CH.
030100
030200     PERFORM 2110-SCAN-POST       THRU 2110-EXIT
030300             VARYING PT-IDX FROM 1 BY 1
030400             UNTIL PT-IDX GREATER THAN WS-POST-COUNT.
030500 2100-EXIT.
030600     EXIT.
030700
030800 2110-SCAN-POST.
030900     IF  PT-CHANNEL-ID(PT-IDX) EQUAL CH-ID
031000     AND PT-STATUS(PT-IDX)     EQUAL 'DRAFT'
031100         ADD 1 TO WS-DRAFT-COUNT-THIS-CH.
031200 2110-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600* Compute the shortfall and write DRAFTREQ-FILE when short.     *
031700*****************************************************************
031800 2200-EMIT-REQUEST.
031900     IF  CH-DRAFT-TARGET GREATER THAN WS-DRAFT-COUNT-THIS-CH
032000         COMPUTE WS-MISSING-COUNT =
032100             CH-DRAFT-TARGET - WS-DRAFT-COUNT-THIS-CH
032200     ELSE
032300         MOVE ZEROES TO WS-MISSING-COUNT.
032400
032500     IF  WS-MISSING-COUNT GREATER THAN ZEROES
032600         MOVE SPACES             TO DRAFT-REQUEST-RECORD
032700         MOVE CH-ID              TO DR-CHANNEL-ID
032800         MOVE WS-MISSING-COUNT   TO DR-MISSING
032900         WRITE DRAFT-REQUEST-RECORD
033000         ADD 1                   TO WS-CHANNELS-AFFECTED
033100         ADD WS-MISSING-COUNT    TO WS-DRAFTS-REQUESTED
033200         PERFORM 2205-ECHO-VERBOSE THRU 2205-EXIT
033300         PERFORM 2210-PRINT-DETAIL THRU 2210-EXIT.
033400 2200-EXIT.
033500     EXIT.
033600
033700*****************************************************************
033800* When UPSI-0 verbose mode is on, echo the DRAFTREQ record just   *
033900* written, read back through its flat-byte REDEFINES, onto the    *
034000* report for operations to eyeball against the file.              *
034100*****************************************************************
034200 2205-ECHO-VERBOSE.
034300     IF NOT PUB-VERBOSE-RUN
034400         GO TO 2205-EXIT.
034500
034600     MOVE DRAFT-REQUEST-AS-LINE TO RVD-BYTES.
034700     WRITE RUN-REPORT-LINE FROM RPT-VERBOSE-DRAFTREQ
034800           AFTER ADVANCING 1 LINE.
034900 2205-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300* Print one section-1 detail line.                              *
035400*****************************************************************
035500 2210-PRINT-DETAIL.
035600     MOVE CH-ID                      TO RD1-CHANNEL-ID.
035700     MOVE CH-NAME                    TO RD1-CHANNEL-NAME.
035800     MOVE WS-DRAFT-COUNT-THIS-CH     TO RD1-CURRENT-DRAFTS.
035900     MOVE CH-DRAFT-TARGET             TO RD1-TARGET.
036000     MOVE WS-MISSING-COUNT            TO RD1-MISSING.
036100
036200     WRITE RUN-REPORT-LINE FROM RPT-DETAIL-1
036300           AFTER ADVANCING 1 LINE.
036400 2210-EXIT.
036500     EXIT.
036600
036700*****************************************************************
036800* Print the section-1 total line and close down.                *
036900*****************************************************************
037000 3000-FINISH.
037100     MOVE WS-CHANNELS-AFFECTED   TO RT1-CHANNELS-AFFCT.
037200     MOVE WS-DRAFTS-REQUESTED    TO RT1-DRAFTS-REQD.
037300
037400     WRITE RUN-REPORT-LINE FROM RPT-TOTAL-1
037500           AFTER ADVANCING 2 LINES.
037600
037700     CLOSE CHANNEL-FILE
037800           POST-FILE
037900           DRAFTREQ-FILE
038000           RUN-REPORT.
038100 3000-EXIT.
038200     EXIT.
